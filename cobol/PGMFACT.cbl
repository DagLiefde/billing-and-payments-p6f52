000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFACT.
000300 AUTHOR.        R TORREBLANCA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900******************************************************************
001000*                         PGMFACT  -  FACTURACION                *
001100*                         ========================               *
001200*   PROGRAMA PRINCIPAL DE LA CORRIDA BATCH DE FACTURACION.       *
001300*   LEE EL ARCHIVO DE SOLICITUDES DE FACTURA (ALTA, MODIFICACION *
001400*   Y EMISION) GENERADO POR EL SISTEMA DE PEDIDOS, CARGA EN      *
001500*   MEMORIA LA TABLA DE EMBARQUES VIGENTES Y MANTIENE EN MEMORIA *
001600*   LA TABLA DE FACTURAS DE LA CORRIDA (NO EXISTE ARCHIVO        *
001700*   INDEXADO DE FACTURAS - LA CORRIDA ES QUIEN LLEVA EL MAESTRO  *
001800*   MIENTRAS DURA EL PROCESO Y LO VUELCA A LOS ARCHIVOS DE       *
001900*   SALIDA AL TERMINAR).                                         *
002000*                                                                *
002100*   POR CADA SOLICITUD VALIDA:                                   *
002200*     - ALTA (A)       CREA UN BORRADOR DE FACTURA.               *
002300*     - MODIF (M)      ACTUALIZA UN BORRADOR EXISTENTE.          *
002400*     - EMIT  (E)      EMITE UNA FACTURA EN BORRADOR.            *
002500*   GENERA BITACORA DE AUDITORIA E HISTORIA DE VERSIONES,        *
002600*   GENERA EL DOCUMENTO (PDF) SOLO PARA FACTURAS EMITIDAS Y      *
002700*   GENERA LA NOTIFICACION AL CLIENTE CUANDO HAY CORREO.         *
002800*   AL FINAL EMITE EL LISTADO DE FACTURACION CON CORTE DE        *
002900*   CONTROL POR CLIENTE Y TOTALES GENERALES DE LA CORRIDA.       *
003000*                                                                *
003100*   LAS SOLICITUDES RECHAZADAS (ACCION INVALIDA, EMBARQUE NO     *
003200*   ENCONTRADO O YA VINCULADO, FACTURA NO ENCONTRADA, VERSION    *
003300*   VENCIDA, ESTADO QUE NO PERMITE LA OPERACION) SE CUENTAN      *
003400*   APARTE Y NO AFECTAN LOS ARCHIVOS DE SALIDA.                  *
003500******************************************************************
003600*-----------------------------------------------------------------
003700*                    HISTORIAL DE CAMBIOS                        *
003800*-----------------------------------------------------------------
003900* FECHA       AUTOR   PETIC/INC   DESCRIPCION                    *
004000* ----------  ------  ----------  ------------------------------ *
004100* 04/11/1989  RTB     INC-0117    VERSION INICIAL: ALTA DE       *INC-0117
004200*                                 BORRADORES Y LISTADO BASICO.   *
004300* 18/12/1989  RTB     INC-0129    SE AGREGA MODIFICACION DE      *INC-0129
004400*                                 BORRADORES CON CONTROL DE      *
004500*                                 VERSION (OPTIMISTIC LOCK).     *
004600* 09/02/1990  RTB     INC-0144    SE AGREGA EMISION DE FACTURA   *INC-0144
004700*                                 Y GENERACION DE FOLIO FISCAL.  *
004800* 03/07/1990  LPEREZ  INC-0151    SE AGREGA VINCULACION CON      *INC-0151
004900*                                 EMBARQUES Y VALIDACION DE      *
005000*                                 EXCLUSIVIDAD DEL EMBARQUE.     *
005100* 21/06/1991  MQUISPE INC-0201    SE CENTRALIZA EL CALCULO DE    *INC-0201
005200*                                 RENGLON EN RUTINA PGMFUTL.     *
005300* 14/01/1993  MQUISPE INC-0234    SE AGREGA BITACORA DE          *INC-0234
005400*                                 AUDITORIA Y HISTORIA DE        *
005500*                                 VERSIONES DE LA FACTURA.       *
005600* 02/08/1994  JSALAS  INC-0267    SE AGREGA GENERACION DE        *INC-0267
005700*                                 DOCUMENTO (PDF) PARA FACTURAS  *
005800*                                 EMITIDAS UNICAMENTE.           *
005900* 11/03/1995  JSALAS  INC-0281    SE AGREGA NOTIFICACION AL      *INC-0281
006000*                                 CLIENTE CUANDO TIENE CORREO.   *
006100* 17/03/1996  JSALAS  INC-0299    SE DOCUMENTA LIMITE DE 300     *INC-0299
006200*                                 FACTURAS Y 10 RENGLONES POR    *
006300*                                 CORRIDA (VER WS-MAX-FACTURAS). *
006400* 30/10/1998  CFLORES INC-0341    REVISION AAAA - SE AMPLIAN     *INC-0341
006500*                                 LOS CAMPOS DE FECHA A 8        *
006600*                                 DIGITOS (AAAAMMDD COMPLETO).   *
006700* 11/01/1999  CFLORES INC-0342    CIERRE DE REVISION AAAA.       *INC-0342
006800* 05/05/2001  CFLORES INC-0378    SE AJUSTA EL LISTADO PARA      *INC-0378
006900*                                 MOSTRAR MONEDA POR FACTURA.    *
007000* 16/09/2003  HPENA   INC-0391    AUDITORIA INTERNA DE CALIDAD:  *INC-0391
007100*                                 REQ-VERSION=0 YA NO RECHAZA EL *
007200*                                 BORRADOR, LA TABLA DE VINCULOS *
007300*                                 RECORRE LAS 10 CASILLAS SIN    *
007400*                                 DEPENDER DE LOS RENGLONES,     *
007500*                                 SE DISTINGUE "SHIPMENT ALREADY *
007600*                                 LINKED" DE "...ANOTHER INVOICE"*
007700*                                 EMISION EXIGE CLIENTE NO EN    *
007800*                                 BLANCO, LA BITACORA GRABA      *
007900*                                 CREATE/UPDATE/ISSUE EN VEZ DE  *
008000*                                 LA LETRA CRUDA, PDL-ESTADO Y   *
008100*                                 LA URL DEL PDF Y EL ASUNTO DE  *
008200*                                 LA NOTIFICACION QUEDAN COMO LO *
008300*                                 PIDE EL ESTANDAR DE LA GERENCIA*
008400* 02/10/2003  HPENA   INC-0392    CORRECCION DE AUDITORIA: REQ-  *INC-0392
008500*                                 ACCION SE DESPACHA POR C/U/I   *
008600*                                 (NO A/M/E) CONFORME AL LAYOUT  *
008700*                                 DE LA SOLICITUD; AL MODIFICAR  *
008800*                                 UNA FACTURA SE QUITAN SUS      *
008900*                                 VINCULOS VIGENTES ANTES DE     *
009000*                                 RECONSTRUIRLOS PARA QUE EL     *
009100*                                 EMBARQUE QUEDE LIBRE.          *
009200* 14/11/2003  HPENA   INC-0393    EL LISTADO SE ORDENA POR       *INC-0393
009300*                                 CLIENTE ANTES DEL CORTE DE     *
009400*                                 CONTROL (LAS SOLICITUDES NO    *
009500*                                 LLEGAN AGRUPADAS); LA EMISION  *
009600*                                 YA NO EXIGE RENGLONES, SOLO    *
009700*                                 BORRADOR + TOTAL + CLIENTE; SE *
009800*                                 QUITAN LAS CLASES SIN USO DE   *
009900*                                 REQ-ACCION/LK-FU-FUNCION.      *
010000*-----------------------------------------------------------------
010100*
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400*
010500 SPECIAL-NAMES.
010600     C01 IS TOP-OF-FORM
010700     UPSI-0 ON STATUS IS WS-UPSI-ENCENDIDO
010800     UPSI-0 OFF STATUS IS WS-UPSI-APAGADO.
010900*
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200*
011300     SELECT SOLICITUD  ASSIGN DDINVREQ
011400     FILE STATUS IS FS-SOLICITUD.
011500*
011600     SELECT EMBARQUES  ASSIGN DDSHIPMN
011700     FILE STATUS IS FS-EMBARQUES.
011800*
011900     SELECT FACTURAS   ASSIGN DDINVMST
012000     FILE STATUS IS FS-FACTURAS.
012100*
012200     SELECT RENGLONES  ASSIGN DDINVITM
012300     FILE STATUS IS FS-RENGLONES.
012400*
012500     SELECT VINCULOS   ASSIGN DDINVSHP
012600     FILE STATUS IS FS-VINCULOS.
012700*
012800     SELECT AUDITORIA  ASSIGN DDAUDIT
012900     FILE STATUS IS FS-AUDITORIA.
013000*
013100     SELECT HISTORIA   ASSIGN DDINVHST
013200     FILE STATUS IS FS-HISTORIA.
013300*
013400     SELECT DOCUMENTOS ASSIGN DDPDFLOG
013500     FILE STATUS IS FS-DOCUMENTOS.
013600*
013700     SELECT NOTIFICA   ASSIGN DDNOTIFY
013800     FILE STATUS IS FS-NOTIFICA.
013900*
014000     SELECT LISTADO    ASSIGN DDLISTA
014100     FILE STATUS IS FS-LISTADO.
014200*
014300*-----------------------------------------------------------------
014400 DATA DIVISION.
014500 FILE SECTION.
014600*
014700*----------------------------------------------------------------
014800*        COPY CPINVREQ.
014900*  LAYOUT  ARCHIVO  DE SOLICITUDES DE FACTURA
015000*  KC02788.FACTURA.SOLICITUD - LARGO 705 BYTES (700 + FILLER)
015100*  TRAE EN EL MISMO REGISTRO HASTA 10 RENGLONES Y HASTA 10
015200*  VINCULOS DE EMBARQUE (EVITA UN SEGUNDO ARCHIVO DE DETALLE).
015300*----------------------------------------------------------------
015400 FD  SOLICITUD
015500     BLOCK CONTAINS 0 RECORDS
015600     RECORDING MODE IS F.
015700 01  REG-SOLICITUD.
015800*VALORES POSIBLES REQ-ACCION = C (ALTA) U (MODIF) I (EMIT) INC-0392
015900     03  REQ-ACCION           PIC X(01).
016000     03  REQ-FACTURA-ID       PIC 9(09).
016100     03  REQ-CLIENTE-NOMBRE   PIC X(30).
016200     03  REQ-CLIENTE-EMAIL    PIC X(40).
016300     03  REQ-FECHA-FACTURA    PIC 9(08).
016400     03  REQ-FECHA-VENCE      PIC 9(08).
016500     03  REQ-MONEDA           PIC X(03).
016600     03  REQ-IMPUESTO         PIC S9(09)V99 COMP-3.
016700     03  REQ-VERSION          PIC 9(04).
016800     03  REQ-USUARIO-ID       PIC 9(09).
016900     03  REQ-CANT-RENGLONES   PIC 9(02).
017000     03  REQ-RENGLON OCCURS 10 TIMES.
017100         05  REQ-REN-DESC     PIC X(30).
017200         05  REQ-REN-CANTIDAD PIC 9(05).
017300         05  REQ-REN-PRECIO   PIC S9(07)V99 COMP-3.
017400         05  REQ-REN-EMBARQUE PIC 9(09).
017500     03  REQ-VINCULO OCCURS 10 TIMES.
017600         05  REQ-VIN-EMBARQUE PIC 9(09).
017700     03  FILLER               PIC X(05)    VALUE SPACES.
017800* VISTA PLANA DEL REGISTRO PARA TRAZAS DE AUDITORIA INTERNA - INC-0234
017900 01  REQ-AREA-PLANA REDEFINES REG-SOLICITUD
018000                          PIC X(705).
018100*
018200*----------------------------------------------------------------
018300*        COPY CPSHPMNT.
018400*  LAYOUT  ARCHIVO  DE EMBARQUES VIGENTES - LARGO 44 BYTES
018500*----------------------------------------------------------------
018600 FD  EMBARQUES
018700     BLOCK CONTAINS 0 RECORDS
018800     RECORDING MODE IS F.
018900 01  REG-EMBARQUE.
019000     03  SHM-EMBARQUE-ID      PIC 9(09).
019100     03  SHM-REFERENCIA       PIC X(20).
019200     03  SHM-ESTADO           PIC X(10).
019300     03  FILLER               PIC X(05)    VALUE SPACES.
019400*
019500*----------------------------------------------------------------
019600*        COPY CPINVMST.
019700*  LAYOUT  ARCHIVO  MAESTRO DE FACTURAS - LARGO 250 BYTES
019800*----------------------------------------------------------------
019900 FD  FACTURAS
020000     BLOCK CONTAINS 0 RECORDS
020100     RECORDING MODE IS F.
020200 01  REG-FACTURA.
020300     03  INV-ID               PIC 9(09).
020400     03  INV-NUMERO           PIC X(20).
020500     03  INV-FOLIO-FISCAL     PIC X(25).
020600     03  INV-CLIENTE-NOMBRE   PIC X(30).
020700     03  INV-CLIENTE-EMAIL    PIC X(40).
020800     03  INV-FECHA-FACTURA    PIC 9(08).
020900     03  INV-FECHA-VENCE      PIC 9(08).
021000     03  INV-SUBTOTAL         PIC S9(09)V99 COMP-3.
021100     03  INV-IMPUESTO         PIC S9(09)V99 COMP-3.
021200     03  INV-TOTAL            PIC S9(11)V99 COMP-3.
021300     03  INV-MONEDA           PIC X(03).
021400     03  INV-ESTADO           PIC X(10).
021500     03  INV-PDF-URL          PIC X(60).
021600     03  INV-USUARIO-CREO     PIC 9(09).
021700     03  INV-VERSION          PIC 9(04).
021800     03  FILLER               PIC X(05)    VALUE SPACES.
021900*
022000*----------------------------------------------------------------
022100*        COPY CPINVITM.
022200*  LAYOUT  ARCHIVO  DE RENGLONES DE FACTURA - LARGO 71 BYTES
022300*----------------------------------------------------------------
022400 FD  RENGLONES
022500     BLOCK CONTAINS 0 RECORDS
022600     RECORDING MODE IS F.
022700 01  REG-RENGLON.
022800     03  ITO-FACTURA-ID       PIC 9(09).
022900     03  ITO-LINEA-NO         PIC 9(02).
023000     03  ITO-DESCRIPCION      PIC X(30).
023100     03  ITO-CANTIDAD         PIC 9(05).
023200     03  ITO-PRECIO           PIC S9(07)V99 COMP-3.
023300     03  ITO-TOTAL-RENGLON    PIC S9(09)V99 COMP-3.
023400     03  ITO-EMBARQUE-ID      PIC 9(09).
023500     03  FILLER               PIC X(05)    VALUE SPACES.
023600*
023700*----------------------------------------------------------------
023800*        COPY CPINVSHP.
023900*  LAYOUT  ARCHIVO  VINCULO FACTURA-EMBARQUE - LARGO 23 BYTES
024000*----------------------------------------------------------------
024100 FD  VINCULOS
024200     BLOCK CONTAINS 0 RECORDS
024300     RECORDING MODE IS F.
024400 01  REG-VINCULO.
024500     03  ISL-FACTURA-ID       PIC 9(09).
024600     03  ISL-EMBARQUE-ID      PIC 9(09).
024700     03  FILLER               PIC X(05)    VALUE SPACES.
024800*
024900*----------------------------------------------------------------
025000*        COPY CPAUDIT.
025100*  LAYOUT  ARCHIVO  DE BITACORA DE AUDITORIA - LARGO 71 BYTES
025200*----------------------------------------------------------------
025300 FD  AUDITORIA
025400     BLOCK CONTAINS 0 RECORDS
025500     RECORDING MODE IS F.
025600 01  REG-AUDITORIA.
025700     03  AUD-TIPO-ENTIDAD     PIC X(10).
025800     03  AUD-ENTIDAD-ID       PIC 9(09).
025900     03  AUD-ACCION           PIC X(08).
026000     03  AUD-USUARIO-ID       PIC 9(09).
026100     03  AUD-RESUMEN          PIC X(30).
026200     03  FILLER               PIC X(05)    VALUE SPACES.
026300*
026400*----------------------------------------------------------------
026500*        COPY CPINVHST.
026600*  LAYOUT  ARCHIVO  HISTORIA DE VERSIONES - LARGO 89 BYTES
026700*----------------------------------------------------------------
026800 FD  HISTORIA
026900     BLOCK CONTAINS 0 RECORDS
027000     RECORDING MODE IS F.
027100 01  REG-HISTORIA.
027200     03  HIS-FACTURA-ID       PIC 9(09).
027300     03  HIS-VERSION          PIC 9(04).
027400     03  HIS-FOLIO-FISCAL     PIC X(25).
027500     03  HIS-NUMERO-FACT      PIC X(20).
027600     03  HIS-TOTAL            PIC S9(11)V99 COMP-3.
027700     03  HIS-ESTADO           PIC X(10).
027800     03  HIS-USUARIO-ID       PIC 9(09).
027900     03  FILLER               PIC X(05)    VALUE SPACES.
028000*
028100*----------------------------------------------------------------
028200*        COPY CPPDFLOG.
028300*  LAYOUT  ARCHIVO  DE BITACORA DE GENERACION DE DOCUMENTOS
028400*  LARGO 141 BYTES
028500*----------------------------------------------------------------
028600 FD  DOCUMENTOS
028700     BLOCK CONTAINS 0 RECORDS
028800     RECORDING MODE IS F.
028900 01  REG-DOCUMENTO.
029000     03  PDL-FACTURA-ID       PIC 9(09).
029100     03  PDL-ESTADO           PIC X(08).
029200     03  PDL-PDF-URL          PIC X(60).
029300     03  PDL-PLANTILLA        PIC X(10).
029400     03  PDL-MSG-ERROR        PIC X(40).
029500     03  PDL-USUARIO-ID       PIC 9(09).
029600     03  FILLER               PIC X(05)    VALUE SPACES.
029700*
029800*----------------------------------------------------------------
029900*        COPY CPNOTIFY.
030000*  LAYOUT  ARCHIVO  DE NOTIFICACIONES A CLIENTE - LARGO 173 BYTES
030100*----------------------------------------------------------------
030200 FD  NOTIFICA
030300     BLOCK CONTAINS 0 RECORDS
030400     RECORDING MODE IS F.
030500 01  REG-NOTIFICACION.
030600     03  NOT-DESTINATARIO     PIC X(40).
030700     03  NOT-ASUNTO           PIC X(40).
030800     03  NOT-NUMERO-FACT      PIC X(20).
030900     03  NOT-CLIENTE-NOMBRE   PIC X(30).
031000     03  NOT-FECHA-FACTURA    PIC 9(08).
031100     03  NOT-FECHA-VENCE      PIC 9(08).
031200     03  NOT-SUBTOTAL         PIC S9(09)V99 COMP-3.
031300     03  NOT-IMPUESTO         PIC S9(09)V99 COMP-3.
031400     03  NOT-TOTAL            PIC S9(11)V99 COMP-3.
031500     03  NOT-MONEDA           PIC X(03).
031600     03  FILLER               PIC X(05)    VALUE SPACES.
031700*
031800 FD  LISTADO
031900     BLOCK CONTAINS 0 RECORDS
032000     RECORDING MODE IS F.
032100 01  REG-SALIDA           PIC X(132).
032200*
032300*-----------------------------------------------------------------
032400 WORKING-STORAGE SECTION.
032500*=================================================================
032600*
032700 77  FILLER                   PIC X(30) VALUE
032800     '* INICIO WORKING-STORAGE FACT*'.
032900*
033000*---- CONMUTADORES DE AMBIENTE ------------------------------------
033100 77  WS-UPSI-ENCENDIDO        PIC X        VALUE 'N'.
033200 77  WS-UPSI-APAGADO          PIC X        VALUE 'S'.
033300*
033400*---- ESTADOS DE LOS ARCHIVOS -------------------------------------
033500 77  FS-SOLICITUD             PIC XX       VALUE SPACES.
033600 77  FS-EMBARQUES             PIC XX       VALUE SPACES.
033700 77  FS-FACTURAS              PIC XX       VALUE SPACES.
033800 77  FS-RENGLONES             PIC XX       VALUE SPACES.
033900 77  FS-VINCULOS              PIC XX       VALUE SPACES.
034000 77  FS-AUDITORIA             PIC XX       VALUE SPACES.
034100 77  FS-HISTORIA              PIC XX       VALUE SPACES.
034200 77  FS-DOCUMENTOS            PIC XX       VALUE SPACES.
034300 77  FS-NOTIFICA              PIC XX       VALUE SPACES.
034400 77  FS-LISTADO               PIC XX       VALUE SPACES.
034500*
034600*---- BANDERAS DE FIN DE LECTURA ----------------------------------
034700 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
034800     88  WS-FIN-LECTURA                    VALUE 'Y'.
034900     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
035000*
035100 77  WS-STATUS-EMB            PIC X        VALUE 'N'.
035200     88  WS-EMBARQUES-FIN                  VALUE 'Y'.
035300     88  WS-NO-EMBARQUES-FIN               VALUE 'N'.
035400*
035500*---- VALIDEZ DE LA SOLICITUD EN PROCESO - ESQUEMA PROGM08A -------
035600 77  WS-SOLICITUD-VALIDA      PIC X        VALUE 'S'.
035700     88  SOLICITUD-OK                      VALUE 'S'.
035800     88  SOLICITUD-RECHAZADA                VALUE 'N'.
035900 77  WS-MENSAJE-ERROR         PIC X(40)    VALUE SPACES.
036000*
036100*---- RESULTADO DE BUSQUEDAS EN TABLA --------------------------
036200 77  WS-EMBARQUE-ENCONTRADO   PIC X        VALUE 'N'.
036300     88  EMBARQUE-OK                        VALUE 'S'.
036400 77  WS-FACTURA-ENCONTRADA    PIC X        VALUE 'N'.
036500     88  FACTURA-OK                         VALUE 'S'.
036600 77  WS-BUSQUEDA-EMBARQUE-ID  PIC 9(09) COMP VALUE ZEROS.
036700 77  WS-BUSQUEDA-FACTURA-ID   PIC 9(09) COMP VALUE ZEROS.
036800*
036900*---- CONTADORES DE USO INTERNO (COMP POR CONVENCION DEL AREA) ---
037000 77  WS-LEIDOS                PIC 9(07) COMP VALUE ZEROS.
037100 77  WS-CREADAS               PIC 9(07) COMP VALUE ZEROS.
037200 77  WS-ACTUALIZADAS          PIC 9(07) COMP VALUE ZEROS.
037300 77  WS-EMITIDAS              PIC 9(07) COMP VALUE ZEROS.
037400 77  WS-RECHAZADAS            PIC 9(07) COMP VALUE ZEROS.
037500 77  WS-IMPRESOS              PIC 9(07) COMP VALUE ZEROS.
037600 77  WS-SECUENCIA-FACT        PIC 9(09) COMP VALUE ZEROS.
037700 77  WS-CANT-FACTURAS         PIC 9(07) COMP VALUE ZEROS.
037800 77  WS-CANT-EMBARQUES        PIC 9(07) COMP VALUE ZEROS.
037900 77  WS-MAX-FACTURAS          PIC 9(03) COMP VALUE 300.
038000 77  WS-SUB-FACT              PIC 9(07) COMP VALUE ZEROS.
038100 77  WS-SUB-RENGLON           PIC 9(02) COMP VALUE ZEROS.
038200 77  WS-SUB-VINCULO           PIC 9(02) COMP VALUE ZEROS.
038300 77  WS-SUB-EMB               PIC 9(07) COMP VALUE ZEROS.
038400 77  WS-SUB-CORTE             PIC 9(07) COMP VALUE ZEROS.
038500*---- SUBINDICES DEL ORDENAMIENTO POR CLIENTE ANTES DEL CORTE DE
038600*---- CONTROL DEL LISTADO - INC-0393 ------------------------------
038700 77  WS-SUB-ORDENA-I          PIC 9(07) COMP VALUE ZEROS.
038800 77  WS-SUB-ORDENA-J          PIC 9(07) COMP VALUE ZEROS.
038900 77  WS-IDX-EMBARQUE-ENC      PIC 9(07) COMP VALUE ZEROS.
039000 77  WS-IDX-FACTURA-ENC       PIC 9(07) COMP VALUE ZEROS.
039100*
039200*---- ACUMULADOR GENERAL DE LA CORRIDA (COMP-3 - CONVENCION DEL
039300*---- AREA PARA TODO IMPORTE, VER CLIS-IMPORTE EN PROGM06A) ------
039400 77  WS-TOTAL-FACTURADO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
039500 77  WS-TOTAL-CLIENTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
039600*
039700*---- AREA DE COMUNICACION CON LA RUTINA PGMFUTL - INC-0201 ------
039800 01  LK-COMUNICACION.
039900     03  LK-FU-FUNCION        PIC X(02).
040000         88  LK-FU-CALC-RENGLON         VALUE 'LT'.
040100         88  LK-FU-GENERAR-NUMERO       VALUE 'NF'.
040200         88  LK-FU-GENERAR-FOLIO        VALUE 'FF'.
040300     03  LK-FU-CANTIDAD       PIC 9(05).
040400     03  LK-FU-PRECIO         PIC S9(07)V99 COMP-3.
040500     03  LK-FU-TOTAL-RENGLON  PIC S9(09)V99 COMP-3.
040600     03  LK-FU-SECUENCIA      PIC 9(09).
040700     03  LK-FU-FACTURA-ID     PIC 9(09).
040800     03  LK-FU-NUMERO-FACT    PIC X(20).
040900     03  LK-FU-FOLIO-FISCAL   PIC X(25).
041000     03  LK-FU-RESP           PIC S9(04) COMP.
041100         88  LK-FU-RESP-OK              VALUE ZEROS.
041200         88  LK-FU-RESP-ERROR           VALUE 9999.
041300     03  FILLER               PIC X(05).
041400*
041500*---- FECHA DE PROCESO Y SU DESGLOSE PARA EL LISTADO - INC-0341 --
041600 01  WS-FECHA-EDICION.
041700     03  WS-FE-NUM            PIC 9(08)    VALUE ZEROS.
041800     03  WS-FE-PARTES REDEFINES WS-FE-NUM.
041900         05  WS-FE-AAAA       PIC 9(04).
042000         05  WS-FE-MM         PIC 9(02).
042100         05  WS-FE-DD         PIC 9(02).
042200     03  FILLER               PIC X(05)    VALUE SPACES.
042300*
042400 01  WS-FECHA-CORRIDA.
042500     03  WS-FEC-AA            PIC 99       VALUE ZEROS.
042600     03  WS-FEC-MM            PIC 99       VALUE ZEROS.
042700     03  WS-FEC-DD            PIC 99       VALUE ZEROS.
042800     03  FILLER               PIC X(05)    VALUE SPACES.
042900*
043000*---- AREA PARA ARMAR LA URL DEL DOCUMENTO - FORMATO FIJO
043100*---- POR EL ID DE FACTURA (NO EL FOLIO) - INC-0391 ---------------
043200 01  WS-AREA-DOC-ID.
043300     03  WS-DOC-ID-NUM        PIC 9(09)    VALUE ZEROS.
043400     03  WS-DOC-ID-ALFA REDEFINES WS-DOC-ID-NUM
043500                              PIC X(09).
043600     03  FILLER               PIC X(05)    VALUE SPACES.
043700*
043800*---- TABLA DE EMBARQUES VIGENTES (CARGADA AL INICIO) - INC-0151 -
043900 01  WS-TABLA-EMBARQUES.
044000     03  WS-EMB-ENTRY OCCURS 2000 TIMES.
044100         05  WS-EMB-ID            PIC 9(09).
044200         05  WS-EMB-REFERENCIA    PIC X(20).
044300         05  WS-EMB-ESTADO        PIC X(10).
044400         05  WS-EMB-FACT-VINC     PIC 9(09) VALUE ZEROS.
044500         05  FILLER               PIC X(05) VALUE SPACES.
044600*
044700*---- TABLA DE FACTURAS DE LA CORRIDA (MAESTRO EN MEMORIA) -------
044800*---- SUSTITUYE AL ARCHIVO INDEXADO - NO HAY VSAM EN ESTA CORRIDA
044900 01  WS-TABLA-FACTURAS.
045000     03  WS-FACT-ENTRY OCCURS 300 TIMES.
045100         05  WS-FACT-ID           PIC 9(09).
045200         05  WS-FACT-NUMERO       PIC X(20).
045300         05  WS-FACT-FOLIO        PIC X(25).
045400         05  WS-FACT-CLIENTE      PIC X(30).
045500         05  WS-FACT-EMAIL        PIC X(40).
045600         05  WS-FACT-FEC-FACTURA  PIC 9(08).
045700         05  WS-FACT-FEC-VENCE    PIC 9(08).
045800         05  WS-FACT-SUBTOTAL     PIC S9(09)V99 COMP-3.
045900         05  WS-FACT-IMPUESTO     PIC S9(09)V99 COMP-3.
046000         05  WS-FACT-TOTAL        PIC S9(11)V99 COMP-3.
046100         05  WS-FACT-MONEDA       PIC X(03).
046200         05  WS-FACT-ESTADO       PIC X(10).
046300             88  WS-FACT-ES-DRAFT        VALUE 'DRAFT'.
046400             88  WS-FACT-ES-ISSUED       VALUE 'ISSUED'.
046500             88  WS-FACT-ES-CANCEL       VALUE 'CANCELLED'.
046600* VISTA DE UN SOLO CARACTER PARA TRAZAS RAPIDAS - INC-0234
046700         05  WS-FACT-ESTADO-1 REDEFINES WS-FACT-ESTADO
046800                                  PIC X(01).
046900         05  WS-FACT-PDF-URL      PIC X(60).
047000         05  WS-FACT-USUARIO-CREO PIC 9(09).
047100         05  WS-FACT-VERSION      PIC 9(04).
047200         05  WS-FACT-CANT-RENGLON PIC 9(02).
047300         05  WS-FACT-RENGLON OCCURS 10 TIMES.
047400             07  WS-FACT-REN-DESC     PIC X(30).
047500             07  WS-FACT-REN-CANTIDAD PIC 9(05).
047600             07  WS-FACT-REN-PRECIO   PIC S9(07)V99 COMP-3.
047700             07  WS-FACT-REN-TOTAL    PIC S9(09)V99 COMP-3.
047800             07  WS-FACT-REN-EMBARQUE PIC 9(09).
047900         05  WS-FACT-CANT-VINCULO PIC 9(02).
048000         05  WS-FACT-VINCULO OCCURS 10 TIMES.
048100             07  WS-FACT-VIN-EMBARQUE PIC 9(09).
048200         05  FILLER               PIC X(05) VALUE SPACES.
048300*
048400*---- CASILLA DE INTERCAMBIO PARA EL ORDENAMIENTO POR CLIENTE
048500*---- ANTES DEL CORTE DE CONTROL DEL LISTADO (MISMO LAYOUT QUE
048600*---- WS-FACT-ENTRY) - INC-0393 ----------------------------------
048700 01  WS-FACT-ENTRY-TEMP.
048800     03  WS-FACT-ID-TEMP          PIC 9(09).
048900     03  WS-FACT-NUMERO-TEMP      PIC X(20).
049000     03  WS-FACT-FOLIO-TEMP       PIC X(25).
049100     03  WS-FACT-CLIENTE-TEMP     PIC X(30).
049200     03  WS-FACT-EMAIL-TEMP       PIC X(40).
049300     03  WS-FACT-FEC-FACT-TEMP    PIC 9(08).
049400     03  WS-FACT-FEC-VENCE-TEMP   PIC 9(08).
049500     03  WS-FACT-SUBTOTAL-TEMP    PIC S9(09)V99 COMP-3.
049600     03  WS-FACT-IMPUESTO-TEMP    PIC S9(09)V99 COMP-3.
049700     03  WS-FACT-TOTAL-TEMP       PIC S9(11)V99 COMP-3.
049800     03  WS-FACT-MONEDA-TEMP      PIC X(03).
049900     03  WS-FACT-ESTADO-TEMP      PIC X(10).
050000     03  WS-FACT-PDF-URL-TEMP     PIC X(60).
050100     03  WS-FACT-USUARIO-CR-TEMP  PIC 9(09).
050200     03  WS-FACT-VERSION-TEMP     PIC 9(04).
050300     03  WS-FACT-CANT-REN-TEMP    PIC 9(02).
050400     03  WS-FACT-RENGLON-TEMP OCCURS 10 TIMES.
050500         05  WS-FACT-REN-DESC-TEMP     PIC X(30).
050600         05  WS-FACT-REN-CANT-TEMP     PIC 9(05).
050700         05  WS-FACT-REN-PRECIO-TEMP   PIC S9(07)V99 COMP-3.
050800         05  WS-FACT-REN-TOTAL-TEMP    PIC S9(09)V99 COMP-3.
050900         05  WS-FACT-REN-EMB-TEMP      PIC 9(09).
051000     03  WS-FACT-CANT-VIN-TEMP    PIC 9(02).
051100     03  WS-FACT-VINCULO-TEMP OCCURS 10 TIMES.
051200         05  WS-FACT-VIN-EMB-TEMP     PIC 9(09).
051300     03  FILLER                   PIC X(05) VALUE SPACES.
051400*
051500*----------- IMPRESION DEL LISTADO DE FACTURACION ---------------
051600 77  IMP-PIPE                 PIC X(01)    VALUE SPACE.
051700 77  IMP-LINE                 PIC X(132)   VALUE ALL '='.
051800 77  IMP-LINE2                PIC X(132)   VALUE ALL '-'.
051900 77  IMP-SEPARATE             PIC X(132)   VALUE SPACES.
052000*
052100* ULTIMA LINEA POR PAGINA 50
052200 77  IMP-CUENTA-LINEA         PIC 9(02)    VALUE ZEROS.
052300 77  IMP-CUENTA-PAGINA        PIC 9(02)    VALUE 01.
052400*
052500 01  IMP-TITULO.
052600     03  FILLER               PIC X(01)    VALUE SPACES.
052700     03  FILLER               PIC X(42)    VALUE
052800         'REGISTRO DE FACTURACION - CORRIDA DIARIA '.
052900     03  FILLER               PIC X(01)    VALUE SPACES.
053000     03  IMP-DD-TIT           PIC Z9       VALUE ZEROES.
053100     03  FILLER               PIC X(01)    VALUE '-'.
053200     03  IMP-MM-TIT           PIC Z9       VALUE ZEROES.
053300     03  FILLER               PIC X(01)    VALUE '-'.
053400     03  FILLER               PIC 99       VALUE 20.
053500     03  IMP-AA-TIT           PIC 99       VALUE ZEROES.
053600     03  FILLER               PIC X(06)    VALUE SPACES.
053700     03  FILLER               PIC X(15)    VALUE
053800         'NUMERO PAGINA: '.
053900     03  IMP-PAG-IMP          PIC Z9       VALUE ZEROES.
054000     03  FILLER               PIC X(43)    VALUE SPACES.
054100*
054200 01  IMP-SUBTITULO.
054300     03  FILLER               PIC X(03)    VALUE SPACES.
054400     03  IMP-NUMERO-SUB       PIC X(20)    VALUE
054500         'INVOICE NO'.
054600     03  FILLER               PIC X(01)    VALUE SPACE.
054700     03  IMP-CLIENTE-SUB      PIC X(20)    VALUE
054800         'CLIENT'.
054900     03  FILLER               PIC X(01)    VALUE SPACE.
055000     03  IMP-ESTADO-SUB       PIC X(09)    VALUE
055100         'STATUS'.
055200     03  FILLER               PIC X(01)    VALUE SPACE.
055300     03  IMP-FECFAC-SUB       PIC X(10)    VALUE
055400         'INV DATE'.
055500     03  FILLER               PIC X(01)    VALUE SPACE.
055600     03  IMP-FECVEN-SUB       PIC X(10)    VALUE
055700         'DUE DATE'.
055800     03  FILLER               PIC X(01)    VALUE SPACE.
055900     03  IMP-SUBTOT-SUB       PIC X(15)    VALUE
056000         'SUBTOTAL'.
056100     03  FILLER               PIC X(01)    VALUE SPACE.
056200     03  IMP-IMPTO-SUB        PIC X(14)    VALUE
056300         'TAX'.
056400     03  FILLER               PIC X(01)    VALUE SPACE.
056500     03  IMP-TOTAL-SUB        PIC X(17)    VALUE
056600         'TOTAL'.
056700     03  FILLER               PIC X(01)    VALUE SPACE.
056800     03  IMP-MONEDA-SUB       PIC X(03)    VALUE
056900         'CUR'.
057000*
057100 01  WS-REG-LISTADO.
057200     03  FILLER               PIC X(03)    VALUE SPACES.
057300     03  WS-NUMERO-IMP        PIC X(20)    VALUE SPACES.
057400     03  FILLER               PIC X(01)    VALUE SPACE.
057500     03  WS-CLIENTE-IMP       PIC X(20)    VALUE SPACES.
057600     03  FILLER               PIC X(01)    VALUE SPACE.
057700     03  WS-ESTADO-IMP        PIC X(09)    VALUE SPACES.
057800     03  FILLER               PIC X(01)    VALUE SPACE.
057900     03  WS-FECFAC-IMP        PIC ZZZZ/ZZ/ZZ.
058000     03  FILLER               PIC X(01)    VALUE SPACE.
058100     03  WS-FECVEN-IMP        PIC ZZZZ/ZZ/ZZ.
058200     03  FILLER               PIC X(01)    VALUE SPACE.
058300     03  WS-SUBTOT-IMP        PIC -ZZZ,ZZZ,ZZ9.99.
058400     03  FILLER               PIC X(01)    VALUE SPACE.
058500     03  WS-IMPTO-IMP         PIC -ZZ,ZZZ,ZZ9.99.
058600     03  FILLER               PIC X(01)    VALUE SPACE.
058700     03  WS-TOTAL-IMP         PIC -Z,ZZZ,ZZZ,ZZ9.99.
058800     03  FILLER               PIC X(01)    VALUE SPACE.
058900     03  WS-MONEDA-IMP        PIC X(03)    VALUE SPACES.
059000     03  FILLER               PIC X(14)    VALUE SPACES.
059100*
059200 01  IMP-CORTE.
059300     03  FILLER               PIC X(03)    VALUE SPACES.
059400     03  FILLER               PIC X(15)    VALUE
059500         'CLIENT TOTAL: '.
059600     03  IMP-CLIENTE-CORT     PIC X(30)    VALUE SPACES.
059700     03  FILLER               PIC X(03)    VALUE SPACES.
059800     03  IMP-TOTAL-CORT       PIC -Z,ZZZ,ZZZ,ZZ9.99.
059900     03  FILLER               PIC X(78)    VALUE SPACES.
060000*
060100 01  IMP-TOTALES-FINALES.
060200     03  FILLER               PIC X(03)    VALUE SPACES.
060300     03  FILLER               PIC X(20)    VALUE
060400         'CREATED:'.
060500     03  IMP-CREADAS-TOT      PIC ZZ,ZZ9.
060600     03  FILLER               PIC X(05)    VALUE SPACES.
060700     03  FILLER               PIC X(12)    VALUE
060800         'UPDATED:'.
060900     03  IMP-ACTUAL-TOT       PIC ZZ,ZZ9.
061000     03  FILLER               PIC X(05)    VALUE SPACES.
061100     03  FILLER               PIC X(12)    VALUE
061200         'ISSUED:'.
061300     03  IMP-EMITIDAS-TOT     PIC ZZ,ZZ9.
061400     03  FILLER               PIC X(05)    VALUE SPACES.
061500     03  FILLER               PIC X(12)    VALUE
061600         'REJECTED:'.
061700     03  IMP-RECHAZ-TOT       PIC ZZ,ZZ9.
061800     03  FILLER               PIC X(04)    VALUE SPACES.
061900*
062000 01  IMP-GRAN-TOTAL.
062100     03  FILLER               PIC X(03)    VALUE SPACES.
062200     03  FILLER               PIC X(22)    VALUE
062300         'GRAND TOTAL INVOICED: '.
062400     03  IMP-GRAN-TOTAL-IMP   PIC -Z,ZZZ,ZZZ,ZZ9.99.
062500     03  FILLER               PIC X(90)    VALUE SPACES.
062600*
062700 01  FILLER                   PIC X(30) VALUE
062800     '* FINAL  WORKING-STORAGE FACT*'.
062900*
063000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
063100 PROCEDURE DIVISION.
063200*
063300 MAIN-PROGRAM-I.
063400*
063500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
063600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
063700                                 UNTIL WS-FIN-LECTURA
063800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
063900*
064000 MAIN-PROGRAM-F. GOBACK.
064100*
064200*-------------------------------------------------------------
064300* APERTURA DE ARCHIVOS, CARGA DE LA TABLA DE EMBARQUES Y
064400* PRIMERA LECTURA DE LA SOLICITUD - INC-0117 / INC-0151
064500*-------------------------------------------------------------
064600 1000-INICIO-I.
064700*
064800     ACCEPT WS-FECHA-CORRIDA FROM DATE
064900     MOVE WS-FEC-AA  TO IMP-AA-TIT
065000     MOVE WS-FEC-MM  TO IMP-MM-TIT
065100     MOVE WS-FEC-DD  TO IMP-DD-TIT
065200     MOVE 50         TO IMP-CUENTA-LINEA
065300     SET WS-NO-FIN-LECTURA TO TRUE
065400*
065500     OPEN INPUT  SOLICITUD
065600     IF FS-SOLICITUD IS NOT EQUAL '00' THEN
065700        DISPLAY '* ERROR EN OPEN SOLICITUD = ' FS-SOLICITUD
065800        MOVE 9999 TO RETURN-CODE
065900        SET WS-FIN-LECTURA TO TRUE
066000     END-IF
066100*
066200     OPEN OUTPUT FACTURAS
066300     OPEN OUTPUT RENGLONES
066400     OPEN OUTPUT VINCULOS
066500     OPEN OUTPUT AUDITORIA
066600     OPEN OUTPUT HISTORIA
066700     OPEN OUTPUT DOCUMENTOS
066800     OPEN OUTPUT NOTIFICA
066900     OPEN OUTPUT LISTADO
067000     IF FS-LISTADO IS NOT EQUAL '00' THEN
067100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
067200        MOVE 9999 TO RETURN-CODE
067300        SET WS-FIN-LECTURA TO TRUE
067400     END-IF
067500*
067600     PERFORM 1100-CARGAR-EMBARQUES-I
067700        THRU 1100-CARGAR-EMBARQUES-F
067800*
067900     PERFORM 2100-LEER-SOLICITUD-I
068000        THRU 2100-LEER-SOLICITUD-F.
068100*
068200 1000-INICIO-F. EXIT.
068300*
068400*-------------------------------------------------------------
068500* CARGA EN MEMORIA LA TABLA DE EMBARQUES VIGENTES - INC-0151
068600*-------------------------------------------------------------
068700 1100-CARGAR-EMBARQUES-I.
068800*
068900     OPEN INPUT EMBARQUES
069000     IF FS-EMBARQUES IS NOT EQUAL '00' THEN
069100        DISPLAY '* ERROR EN OPEN EMBARQUES = ' FS-EMBARQUES
069200        MOVE 9999 TO RETURN-CODE
069300        SET WS-FIN-LECTURA TO TRUE
069400        SET WS-EMBARQUES-FIN TO TRUE
069500     ELSE
069600        PERFORM 1110-LEER-EMBARQUE-I
069700           THRU 1110-LEER-EMBARQUE-F
069800           UNTIL WS-EMBARQUES-FIN
069900        CLOSE EMBARQUES
070000     END-IF.
070100*
070200 1100-CARGAR-EMBARQUES-F. EXIT.
070300*
070400 1110-LEER-EMBARQUE-I.
070500*
070600     READ EMBARQUES INTO REG-EMBARQUE
070700*
070800     EVALUATE FS-EMBARQUES
070900        WHEN '00'
071000           ADD 1 TO WS-CANT-EMBARQUES
071100           MOVE SHM-EMBARQUE-ID  TO WS-EMB-ID
071200                                    (WS-CANT-EMBARQUES)
071300           MOVE SHM-REFERENCIA   TO WS-EMB-REFERENCIA
071400                                    (WS-CANT-EMBARQUES)
071500           MOVE SHM-ESTADO       TO WS-EMB-ESTADO
071600                                    (WS-CANT-EMBARQUES)
071700           MOVE ZEROS            TO WS-EMB-FACT-VINC
071800                                    (WS-CANT-EMBARQUES)
071900        WHEN '10'
072000           SET WS-EMBARQUES-FIN TO TRUE
072100        WHEN OTHER
072200           DISPLAY '* ERROR EN LECTURA EMBARQUES = '
072300                    FS-EMBARQUES
072400           MOVE 9999 TO RETURN-CODE
072500           SET WS-EMBARQUES-FIN TO TRUE
072600           SET WS-FIN-LECTURA   TO TRUE
072700     END-EVALUATE.
072800*
072900 1110-LEER-EMBARQUE-F. EXIT.
073000*
073100*-------------------------------------------------------------
073200* CICLO PRINCIPAL - DESPACHA LA SOLICITUD LEIDA Y LEE LA
073300* SIGUIENTE - INC-0117
073400*-------------------------------------------------------------
073500 2000-PROCESO-I.
073600*
073700     MOVE 'S'    TO WS-SOLICITUD-VALIDA
073800     MOVE SPACES TO WS-MENSAJE-ERROR
073900*
074000* REQ-ACCION TRAE 'C'=ALTA 'U'=MODIFICACION 'I'=EMISION SEGUN EL
074100* LAYOUT DE LA SOLICITUD - INC-0392
074200     EVALUATE REQ-ACCION
074300        WHEN 'C'
074400           PERFORM 3000-CREAR-BORRADOR-I
074500              THRU 3000-CREAR-BORRADOR-F
074600        WHEN 'U'
074700           PERFORM 3100-ACTUALIZAR-BORRADOR-I
074800              THRU 3100-ACTUALIZAR-BORRADOR-F
074900        WHEN 'I'
075000           PERFORM 3200-EMITIR-FACTURA-I
075100              THRU 3200-EMITIR-FACTURA-F
075200        WHEN OTHER
075300           MOVE 'N' TO WS-SOLICITUD-VALIDA
075400           MOVE 'INVALID REQUEST ACTION' TO WS-MENSAJE-ERROR
075500           PERFORM 6000-RECHAZAR-SOLICITUD-I
075600              THRU 6000-RECHAZAR-SOLICITUD-F
075700     END-EVALUATE
075800*
075900     PERFORM 2100-LEER-SOLICITUD-I
076000        THRU 2100-LEER-SOLICITUD-F.
076100*
076200 2000-PROCESO-F. EXIT.
076300*
076400 2100-LEER-SOLICITUD-I.
076500*
076600     READ SOLICITUD INTO REG-SOLICITUD
076700*
076800     EVALUATE FS-SOLICITUD
076900        WHEN '00'
077000           ADD 1 TO WS-LEIDOS
077100        WHEN '10'
077200           SET WS-FIN-LECTURA TO TRUE
077300        WHEN OTHER
077400           DISPLAY '* ERROR EN LECTURA SOLICITUD = '
077500                    FS-SOLICITUD
077600           MOVE 9999 TO RETURN-CODE
077700           SET WS-FIN-LECTURA TO TRUE
077800     END-EVALUATE.
077900*
078000 2100-LEER-SOLICITUD-F. EXIT.
078100*
078200*-------------------------------------------------------------
078300* ALTA DE BORRADOR - LA FACTURA NACE EN DRAFT, VERSION 1 -
078400* INC-0117 / INC-0129
078500*-------------------------------------------------------------
078600 3000-CREAR-BORRADOR-I.
078700*
078800     IF WS-CANT-FACTURAS NOT LESS WS-MAX-FACTURAS THEN
078900        MOVE 'N' TO WS-SOLICITUD-VALIDA
079000        MOVE 'TOO MANY INVOICES IN THIS RUN' TO WS-MENSAJE-ERROR
079100        PERFORM 6000-RECHAZAR-SOLICITUD-I
079200           THRU 6000-RECHAZAR-SOLICITUD-F
079300     ELSE
079400        ADD 1 TO WS-CANT-FACTURAS
079500        ADD 1 TO WS-SECUENCIA-FACT
079600        MOVE WS-CANT-FACTURAS TO WS-SUB-FACT
079700*
079800        MOVE WS-SECUENCIA-FACT TO WS-FACT-ID (WS-SUB-FACT)
079900        PERFORM 8200-GENERAR-NUMERO-I
080000           THRU 8200-GENERAR-NUMERO-F
080100        MOVE SPACES TO WS-FACT-FOLIO     (WS-SUB-FACT)
080200        MOVE REQ-CLIENTE-NOMBRE
080300                    TO WS-FACT-CLIENTE   (WS-SUB-FACT)
080400        MOVE REQ-CLIENTE-EMAIL
080500                    TO WS-FACT-EMAIL     (WS-SUB-FACT)
080600        MOVE REQ-FECHA-FACTURA
080700                    TO WS-FACT-FEC-FACTURA (WS-SUB-FACT)
080800        MOVE REQ-FECHA-VENCE
080900                    TO WS-FACT-FEC-VENCE (WS-SUB-FACT)
081000        IF REQ-MONEDA = SPACES THEN
081100           MOVE 'USD' TO WS-FACT-MONEDA  (WS-SUB-FACT)
081200        ELSE
081300           MOVE REQ-MONEDA TO WS-FACT-MONEDA (WS-SUB-FACT)
081400        END-IF
081500        MOVE REQ-IMPUESTO TO WS-FACT-IMPUESTO (WS-SUB-FACT)
081600        MOVE 'DRAFT'   TO WS-FACT-ESTADO     (WS-SUB-FACT)
081700        MOVE REQ-USUARIO-ID
081800                    TO WS-FACT-USUARIO-CREO (WS-SUB-FACT)
081900        MOVE 1         TO WS-FACT-VERSION    (WS-SUB-FACT)
082000        MOVE SPACES    TO WS-FACT-PDF-URL    (WS-SUB-FACT)
082100*
082200        PERFORM 4000-CONSTRUIR-RENGLONES-I
082300           THRU 4000-CONSTRUIR-RENGLONES-F
082400        IF SOLICITUD-OK THEN
082500           PERFORM 4100-VINCULAR-EMBARQUES-I
082600              THRU 4100-VINCULAR-EMBARQUES-F
082700        END-IF
082800*
082900        IF SOLICITUD-OK THEN
083000           ADD 1 TO WS-CREADAS
083100           MOVE 'CREATED DRAFT INVOICE' TO WS-MENSAJE-ERROR
083200           PERFORM 3900-GRABAR-AUDITORIA-I
083300              THRU 3900-GRABAR-AUDITORIA-F
083400        ELSE
083500           SUBTRACT 1 FROM WS-CANT-FACTURAS
083600           SUBTRACT 1 FROM WS-SECUENCIA-FACT
083700           PERFORM 6000-RECHAZAR-SOLICITUD-I
083800              THRU 6000-RECHAZAR-SOLICITUD-F
083900        END-IF
084000     END-IF.
084100*
084200 3000-CREAR-BORRADOR-F. EXIT.
084300*
084400*-------------------------------------------------------------
084500* MODIFICACION DE BORRADOR - SOLO PROCEDE SOBRE FACTURAS EN
084600* DRAFT Y CON LA VERSION VIGENTE (CONTROL OPTIMISTA) - INC-0129
084700*-------------------------------------------------------------
084800 3100-ACTUALIZAR-BORRADOR-I.
084900*
085000     MOVE REQ-FACTURA-ID TO WS-BUSQUEDA-FACTURA-ID
085100     PERFORM 8400-BUSCAR-FACTURA-I
085200        THRU 8400-BUSCAR-FACTURA-F
085300*
085400     IF NOT FACTURA-OK THEN
085500        MOVE 'N' TO WS-SOLICITUD-VALIDA
085600        MOVE 'INVOICE NOT FOUND' TO WS-MENSAJE-ERROR
085700     ELSE
085800        MOVE WS-IDX-FACTURA-ENC TO WS-SUB-FACT
085900        IF NOT WS-FACT-ES-DRAFT (WS-SUB-FACT) THEN
086000           MOVE 'N' TO WS-SOLICITUD-VALIDA
086100           MOVE 'INVOICE CANNOT BE EDITED' TO WS-MENSAJE-ERROR
086200        ELSE
086300* REQ-VERSION = 0 SIGNIFICA "SIN CONTROL DE VERSION" - INC-0391
086400           IF REQ-VERSION NOT = ZEROS
086500              AND REQ-VERSION NOT = WS-FACT-VERSION (WS-SUB-FACT)
086600              THEN
086700              MOVE 'N' TO WS-SOLICITUD-VALIDA
086800              MOVE 'INVOICE MODIFIED BY ANOTHER USER'
086900                   TO WS-MENSAJE-ERROR
087000           END-IF
087100        END-IF
087200     END-IF
087300*
087400     IF SOLICITUD-OK THEN
087500        PERFORM 3900-GRABAR-HISTORIA-I
087600           THRU 3900-GRABAR-HISTORIA-F
087700        MOVE REQ-CLIENTE-NOMBRE
087800                    TO WS-FACT-CLIENTE   (WS-SUB-FACT)
087900        MOVE REQ-CLIENTE-EMAIL
088000                    TO WS-FACT-EMAIL     (WS-SUB-FACT)
088100        MOVE REQ-FECHA-FACTURA
088200                    TO WS-FACT-FEC-FACTURA (WS-SUB-FACT)
088300        MOVE REQ-FECHA-VENCE
088400                    TO WS-FACT-FEC-VENCE (WS-SUB-FACT)
088500        IF REQ-MONEDA NOT = SPACES THEN
088600           MOVE REQ-MONEDA TO WS-FACT-MONEDA (WS-SUB-FACT)
088700        END-IF
088800        MOVE REQ-IMPUESTO TO WS-FACT-IMPUESTO (WS-SUB-FACT)
088900        ADD  1 TO WS-FACT-VERSION (WS-SUB-FACT)
089000*
089100* LOS VINCULOS VIGENTES SE QUITAN ANTES DE RECONSTRUIRLOS CON LO
089200* QUE TRAIGA LA SOLICITUD - INC-0392
089300        PERFORM 4050-DESVINCULAR-EMBARQUES-I
089400           THRU 4050-DESVINCULAR-EMBARQUES-F
089500        PERFORM 4000-CONSTRUIR-RENGLONES-I
089600           THRU 4000-CONSTRUIR-RENGLONES-F
089700        IF SOLICITUD-OK THEN
089800           PERFORM 4100-VINCULAR-EMBARQUES-I
089900              THRU 4100-VINCULAR-EMBARQUES-F
090000        END-IF
090100*
090200        IF SOLICITUD-OK THEN
090300           ADD 1 TO WS-ACTUALIZADAS
090400           MOVE 'UPDATED DRAFT INVOICE' TO WS-MENSAJE-ERROR
090500           PERFORM 3900-GRABAR-AUDITORIA-I
090600              THRU 3900-GRABAR-AUDITORIA-F
090700        END-IF
090800     END-IF
090900*
091000     IF NOT SOLICITUD-OK THEN
091100        PERFORM 6000-RECHAZAR-SOLICITUD-I
091200           THRU 6000-RECHAZAR-SOLICITUD-F
091300     END-IF.
091400*
091500 3100-ACTUALIZAR-BORRADOR-F. EXIT.
091600*
091700*-------------------------------------------------------------
091800* EMISION DE FACTURA - SOLO PROCEDE SOBRE BORRADORES CON AL
091900* MENOS UN RENGLON Y TOTAL MAYOR A CERO - INC-0144
092000*-------------------------------------------------------------
092100 3200-EMITIR-FACTURA-I.
092200*
092300     MOVE REQ-FACTURA-ID TO WS-BUSQUEDA-FACTURA-ID
092400     PERFORM 8400-BUSCAR-FACTURA-I
092500        THRU 8400-BUSCAR-FACTURA-F
092600*
092700     IF NOT FACTURA-OK THEN
092800        MOVE 'N' TO WS-SOLICITUD-VALIDA
092900        MOVE 'INVOICE NOT FOUND' TO WS-MENSAJE-ERROR
093000     ELSE
093100        MOVE WS-IDX-FACTURA-ENC TO WS-SUB-FACT
093200* EXIGE BORRADOR, TOTAL POSITIVO Y CLIENTE NO EN BLANCO - NO SE
093300* EXIGE RENGLON ALGUNO, UNA FACTURA SOLO DE IMPUESTO PUEDE TENER
093400* TOTAL POSITIVO SIN RENGLONES - INC-0393
093500        IF NOT WS-FACT-ES-DRAFT (WS-SUB-FACT)
093600           OR WS-FACT-TOTAL (WS-SUB-FACT) NOT GREATER ZEROS
093700           OR WS-FACT-CLIENTE (WS-SUB-FACT) = SPACES
093800           THEN
093900           MOVE 'N' TO WS-SOLICITUD-VALIDA
094000           MOVE 'INVOICE CANNOT BE ISSUED' TO WS-MENSAJE-ERROR
094100        END-IF
094200     END-IF
094300*
094400     IF SOLICITUD-OK THEN
094500        IF WS-FACT-FOLIO (WS-SUB-FACT) = SPACES THEN
094600           MOVE WS-FACT-ID (WS-SUB-FACT) TO LK-FU-FACTURA-ID
094700           PERFORM 8300-GENERAR-FOLIO-I
094800              THRU 8300-GENERAR-FOLIO-F
094900        END-IF
095000        MOVE 'ISSUED' TO WS-FACT-ESTADO (WS-SUB-FACT)
095100        ADD  1 TO WS-FACT-VERSION (WS-SUB-FACT)
095200        ADD  1 TO WS-EMITIDAS
095300        MOVE 'ISSUED INVOICE' TO WS-MENSAJE-ERROR
095400        PERFORM 3900-GRABAR-HISTORIA-I
095500           THRU 3900-GRABAR-HISTORIA-F
095600        PERFORM 3900-GRABAR-AUDITORIA-I
095700           THRU 3900-GRABAR-AUDITORIA-F
095800        PERFORM 5000-GENERAR-DOCUMENTO-I
095900           THRU 5000-GENERAR-DOCUMENTO-F
096000        IF WS-FACT-EMAIL (WS-SUB-FACT) NOT = SPACES THEN
096100           PERFORM 5100-GENERAR-NOTIFICACION-I
096200              THRU 5100-GENERAR-NOTIFICACION-F
096300        END-IF
096400     ELSE
096500        PERFORM 6000-RECHAZAR-SOLICITUD-I
096600           THRU 6000-RECHAZAR-SOLICITUD-F
096700     END-IF.
096800*
096900 3200-EMITIR-FACTURA-F. EXIT.
097000*
097100*-------------------------------------------------------------
097200* GRABA UN RENGLON DE BITACORA DE AUDITORIA - INC-0234
097300*-------------------------------------------------------------
097400 3900-GRABAR-AUDITORIA-I.
097500*
097600     MOVE 'INVOICE'  TO AUD-TIPO-ENTIDAD
097700     MOVE WS-FACT-ID (WS-SUB-FACT) TO AUD-ENTIDAD-ID
097800* SE TRADUCE LA ACCION DE LA SOLICITUD AL NOMBRE COMPLETO QUE
097900* ESPERA LA BITACORA DE AUDITORIA - INC-0391/INC-0392
098000     EVALUATE REQ-ACCION
098100        WHEN 'C'  MOVE 'CREATE' TO AUD-ACCION
098200        WHEN 'U'  MOVE 'UPDATE' TO AUD-ACCION
098300        WHEN 'I'  MOVE 'ISSUE'  TO AUD-ACCION
098400     END-EVALUATE
098500     MOVE REQ-USUARIO-ID TO AUD-USUARIO-ID
098600     MOVE WS-MENSAJE-ERROR TO AUD-RESUMEN
098700*
098800     WRITE REG-AUDITORIA
098900     IF FS-AUDITORIA IS NOT EQUAL '00' THEN
099000        DISPLAY '* ERROR EN GRABAR AUDITORIA = ' FS-AUDITORIA
099100        MOVE 9999 TO RETURN-CODE
099200        SET WS-FIN-LECTURA TO TRUE
099300     END-IF.
099400*
099500 3900-GRABAR-AUDITORIA-F. EXIT.
099600*
099700*-------------------------------------------------------------
099800* GRABA UNA FOTOGRAFIA DE LA FACTURA EN LA HISTORIA DE
099900* VERSIONES ANTES DE APLICAR EL CAMBIO - INC-0234
100000*-------------------------------------------------------------
100100 3900-GRABAR-HISTORIA-I.
100200*
100300     MOVE WS-FACT-ID          (WS-SUB-FACT) TO HIS-FACTURA-ID
100400     MOVE WS-FACT-VERSION     (WS-SUB-FACT) TO HIS-VERSION
100500     MOVE WS-FACT-FOLIO       (WS-SUB-FACT) TO HIS-FOLIO-FISCAL
100600     MOVE WS-FACT-NUMERO      (WS-SUB-FACT) TO HIS-NUMERO-FACT
100700     MOVE WS-FACT-TOTAL       (WS-SUB-FACT) TO HIS-TOTAL
100800     MOVE WS-FACT-ESTADO      (WS-SUB-FACT) TO HIS-ESTADO
100900     MOVE REQ-USUARIO-ID                    TO HIS-USUARIO-ID
101000*
101100     WRITE REG-HISTORIA
101200     IF FS-HISTORIA IS NOT EQUAL '00' THEN
101300        DISPLAY '* ERROR EN GRABAR HISTORIA = ' FS-HISTORIA
101400        MOVE 9999 TO RETURN-CODE
101500        SET WS-FIN-LECTURA TO TRUE
101600     END-IF.
101700*
101800 3900-GRABAR-HISTORIA-F. EXIT.
101900*
102000*-------------------------------------------------------------
102100* ARMA LOS RENGLONES DE LA FACTURA Y ACUMULA SUBTOTAL/TOTAL -
102200* INC-0151 / INC-0201
102300*-------------------------------------------------------------
102400 4000-CONSTRUIR-RENGLONES-I.
102500*
102600     MOVE REQ-CANT-RENGLONES TO WS-FACT-CANT-RENGLON
102700                                (WS-SUB-FACT)
102800     MOVE ZEROS TO WS-FACT-SUBTOTAL (WS-SUB-FACT)
102900*
103000     PERFORM 4010-CONSTRUIR-UN-RENGLON-I
103100        THRU 4010-CONSTRUIR-UN-RENGLON-F
103200        VARYING WS-SUB-RENGLON FROM 1 BY 1
103300           UNTIL WS-SUB-RENGLON GREATER REQ-CANT-RENGLONES
103400*
103500     COMPUTE WS-FACT-TOTAL (WS-SUB-FACT) =
103600             WS-FACT-SUBTOTAL (WS-SUB-FACT) +
103700             WS-FACT-IMPUESTO (WS-SUB-FACT).
103800*
103900 4000-CONSTRUIR-RENGLONES-F. EXIT.
104000*
104100 4010-CONSTRUIR-UN-RENGLON-I.
104200*
104300     MOVE REQ-REN-DESC     (WS-SUB-RENGLON)
104400        TO WS-FACT-REN-DESC     (WS-SUB-FACT, WS-SUB-RENGLON)
104500     MOVE REQ-REN-CANTIDAD (WS-SUB-RENGLON)
104600        TO WS-FACT-REN-CANTIDAD (WS-SUB-FACT, WS-SUB-RENGLON)
104700     MOVE REQ-REN-PRECIO   (WS-SUB-RENGLON)
104800        TO WS-FACT-REN-PRECIO   (WS-SUB-FACT, WS-SUB-RENGLON)
104900     MOVE REQ-REN-EMBARQUE (WS-SUB-RENGLON)
105000        TO WS-FACT-REN-EMBARQUE (WS-SUB-FACT, WS-SUB-RENGLON)
105100*
105200     IF REQ-REN-EMBARQUE (WS-SUB-RENGLON) NOT = ZEROS THEN
105300        MOVE REQ-REN-EMBARQUE (WS-SUB-RENGLON)
105400           TO WS-BUSQUEDA-EMBARQUE-ID
105500        PERFORM 8000-BUSCAR-EMBARQUE-I
105600           THRU 8000-BUSCAR-EMBARQUE-F
105700        IF NOT EMBARQUE-OK THEN
105800           MOVE 'N' TO WS-SOLICITUD-VALIDA
105900           MOVE 'SHIPMENT NOT FOUND' TO WS-MENSAJE-ERROR
106000        END-IF
106100     END-IF
106200*
106300     PERFORM 8100-CALCULAR-RENGLON-I
106400        THRU 8100-CALCULAR-RENGLON-F
106500     ADD WS-FACT-REN-TOTAL (WS-SUB-FACT, WS-SUB-RENGLON)
106600        TO WS-FACT-SUBTOTAL (WS-SUB-FACT).
106700*
106800 4010-CONSTRUIR-UN-RENGLON-F. EXIT.
106900*
107000*-------------------------------------------------------------
107100* QUITA LOS VINCULOS QUE LA FACTURA TENIA ANTES DE ESTA
107200* MODIFICACION, LIBERANDO CADA EMBARQUE EN LA TABLA MAESTRA
107300* (WS-EMB-FACT-VINC = 0) PARA QUE EL RECORRIDO DE 4100 LOS
107400* PUEDA VOLVER A LIGAR O DEJAR LIBRES SEGUN LA SOLICITUD
107500* ACTUAL - INC-0392
107600*-------------------------------------------------------------
107700 4050-DESVINCULAR-EMBARQUES-I.
107800*
107900     PERFORM 4060-DESVINCULAR-UN-EMBARQUE-I
108000        THRU 4060-DESVINCULAR-UN-EMBARQUE-F
108100        VARYING WS-SUB-VINCULO FROM 1 BY 1
108200           UNTIL WS-SUB-VINCULO GREATER 10.
108300*
108400 4050-DESVINCULAR-EMBARQUES-F. EXIT.
108500*
108600 4060-DESVINCULAR-UN-EMBARQUE-I.
108700*
108800     IF WS-FACT-VIN-EMBARQUE (WS-SUB-FACT, WS-SUB-VINCULO)
108900        NOT = ZEROS THEN
109000        MOVE WS-FACT-VIN-EMBARQUE (WS-SUB-FACT, WS-SUB-VINCULO)
109100           TO WS-BUSQUEDA-EMBARQUE-ID
109200        PERFORM 8000-BUSCAR-EMBARQUE-I
109300           THRU 8000-BUSCAR-EMBARQUE-F
109400        IF EMBARQUE-OK
109500           AND WS-EMB-FACT-VINC (WS-IDX-EMBARQUE-ENC)
109600              = WS-FACT-ID (WS-SUB-FACT) THEN
109700           MOVE ZEROS TO WS-EMB-FACT-VINC (WS-IDX-EMBARQUE-ENC)
109800        END-IF
109900        MOVE ZEROS TO WS-FACT-VIN-EMBARQUE (WS-SUB-FACT,
110000                                             WS-SUB-VINCULO)
110100     END-IF.
110200*
110300 4060-DESVINCULAR-UN-EMBARQUE-F. EXIT.
110400*
110500* REVISA LOS EMBARQUES VINCULADOS A LA SOLICITUD - UN EMBARQUE
110600* SOLO PUEDE ESTAR LIGADO A UNA FACTURA A LA VEZ - INC-0151
110700* RECORRE LAS 10 CASILLAS DE REQ-VINCULO COMPLETAS (CERO =
110800* CASILLA VACIA) SIN IMPORTAR CUANTOS RENGLONES TRAIGA LA
110900* SOLICITUD - LA TABLA DE VINCULOS ES INDEPENDIENTE DE LA
111000* CANTIDAD DE RENGLONES - INC-0391
111100*-------------------------------------------------------------
111200 4100-VINCULAR-EMBARQUES-I.
111300*
111400     MOVE 10 TO WS-FACT-CANT-VINCULO (WS-SUB-FACT)
111500*
111600     PERFORM 4110-VINCULAR-UN-EMBARQUE-I
111700        THRU 4110-VINCULAR-UN-EMBARQUE-F
111800        VARYING WS-SUB-VINCULO FROM 1 BY 1
111900           UNTIL WS-SUB-VINCULO GREATER 10
112000           OR NOT SOLICITUD-OK.
112100*
112200 4100-VINCULAR-EMBARQUES-F. EXIT.
112300*
112400 4110-VINCULAR-UN-EMBARQUE-I.
112500*
112600     MOVE REQ-VIN-EMBARQUE (WS-SUB-VINCULO)
112700        TO WS-FACT-VIN-EMBARQUE (WS-SUB-FACT, WS-SUB-VINCULO)
112800*
112900     IF REQ-VIN-EMBARQUE (WS-SUB-VINCULO) NOT = ZEROS THEN
113000        MOVE REQ-VIN-EMBARQUE (WS-SUB-VINCULO)
113100           TO WS-BUSQUEDA-EMBARQUE-ID
113200        PERFORM 8000-BUSCAR-EMBARQUE-I
113300           THRU 8000-BUSCAR-EMBARQUE-F
113400        IF NOT EMBARQUE-OK THEN
113500           MOVE 'N' TO WS-SOLICITUD-VALIDA
113600           MOVE 'SHIPMENT NOT FOUND' TO WS-MENSAJE-ERROR
113700        ELSE
113800           IF WS-EMB-FACT-VINC (WS-IDX-EMBARQUE-ENC)
113900              = WS-FACT-ID (WS-SUB-FACT) THEN
114000              CONTINUE
114100           ELSE
114200              IF WS-EMB-FACT-VINC (WS-IDX-EMBARQUE-ENC)
114300                 NOT = ZEROS THEN
114400                 MOVE 'N' TO WS-SOLICITUD-VALIDA
114500* MENSAJE DISTINTO SEGUN LA ACCION - INC-0391/INC-0392
114600                 IF REQ-ACCION = 'C' THEN
114700                    MOVE 'SHIPMENT ALREADY LINKED'
114800                         TO WS-MENSAJE-ERROR
114900                 ELSE
115000                    MOVE 'SHIPMENT LINKED TO ANOTHER INVOICE'
115100                         TO WS-MENSAJE-ERROR
115200                 END-IF
115300              ELSE
115400                 MOVE WS-FACT-ID (WS-SUB-FACT)
115500                    TO WS-EMB-FACT-VINC (WS-IDX-EMBARQUE-ENC)
115600              END-IF
115700           END-IF
115800        END-IF
115900     END-IF.
116000*
116100 4110-VINCULAR-UN-EMBARQUE-F. EXIT.
116200*
116300*-------------------------------------------------------------
116400* GENERACION DEL DOCUMENTO (PDF) - UNICAMENTE PARA FACTURAS
116500* EMITIDAS - INC-0267
116600*-------------------------------------------------------------
116700 5000-GENERAR-DOCUMENTO-I.
116800*
116900     MOVE WS-FACT-ID (WS-SUB-FACT)   TO PDL-FACTURA-ID
117000     MOVE 'STANDARD' TO PDL-PLANTILLA
117100     MOVE REQ-USUARIO-ID             TO PDL-USUARIO-ID
117200*
117300     IF NOT WS-FACT-ES-ISSUED (WS-SUB-FACT) THEN
117400        MOVE 'FAILED'  TO PDL-ESTADO
117500        MOVE SPACES    TO PDL-PDF-URL
117600        MOVE 'PDF ONLY FOR ISSUED INVOICES' TO PDL-MSG-ERROR
117700     ELSE
117800        MOVE 'SUCCESS' TO PDL-ESTADO
117900        MOVE SPACES    TO PDL-MSG-ERROR
118000        MOVE SPACES    TO WS-FACT-PDF-URL (WS-SUB-FACT)
118100*    URL FIJA POR ID DE FACTURA (NO POR FOLIO) - INC-0391. EL
118200*    LITERAL VA EN MINUSCULAS PORQUE ASI LA EXIGE LA URL.
118300        MOVE WS-FACT-ID (WS-SUB-FACT) TO WS-DOC-ID-NUM
118400        STRING 'https://example.com/pdfs/invoice-'
118500                              DELIMITED BY SIZE
118600               WS-DOC-ID-ALFA DELIMITED BY SIZE
118700               '.pdf'         DELIMITED BY SIZE
118800               INTO WS-FACT-PDF-URL (WS-SUB-FACT)
118900        END-STRING
119000        MOVE WS-FACT-PDF-URL (WS-SUB-FACT) TO PDL-PDF-URL
119100     END-IF
119200*
119300     WRITE REG-DOCUMENTO
119400     IF FS-DOCUMENTOS IS NOT EQUAL '00' THEN
119500        DISPLAY '* ERROR EN GRABAR DOCUMENTOS = ' FS-DOCUMENTOS
119600        MOVE 9999 TO RETURN-CODE
119700        SET WS-FIN-LECTURA TO TRUE
119800     END-IF.
119900*
120000 5000-GENERAR-DOCUMENTO-F. EXIT.
120100*
120200*-------------------------------------------------------------
120300* ARMADO DEL CONTENIDO DE LA NOTIFICACION AL CLIENTE - SOLO SE
120400* EMITE CUANDO HAY CORREO, UNA FALLA AQUI NO DEBE RECHAZAR LA
120500* EMISION DE LA FACTURA - INC-0281
120600*-------------------------------------------------------------
120700 5100-GENERAR-NOTIFICACION-I.
120800*
120900     MOVE WS-FACT-EMAIL    (WS-SUB-FACT) TO NOT-DESTINATARIO
121000* ASUNTO FIJO "FACTURA " + NUMERO DE FACTURA - INC-0391
121100     STRING 'FACTURA ' DELIMITED BY SIZE
121200            WS-FACT-NUMERO (WS-SUB-FACT) DELIMITED BY SPACE
121300            INTO NOT-ASUNTO
121400     END-STRING
121500     MOVE WS-FACT-NUMERO    (WS-SUB-FACT) TO NOT-NUMERO-FACT
121600     MOVE WS-FACT-CLIENTE   (WS-SUB-FACT) TO NOT-CLIENTE-NOMBRE
121700     MOVE WS-FACT-FEC-FACTURA (WS-SUB-FACT)
121800                                           TO NOT-FECHA-FACTURA
121900     MOVE WS-FACT-FEC-VENCE (WS-SUB-FACT) TO NOT-FECHA-VENCE
122000     MOVE WS-FACT-SUBTOTAL  (WS-SUB-FACT) TO NOT-SUBTOTAL
122100     MOVE WS-FACT-IMPUESTO  (WS-SUB-FACT) TO NOT-IMPUESTO
122200     MOVE WS-FACT-TOTAL     (WS-SUB-FACT) TO NOT-TOTAL
122300     MOVE WS-FACT-MONEDA    (WS-SUB-FACT) TO NOT-MONEDA
122400*
122500     WRITE REG-NOTIFICACION
122600     IF FS-NOTIFICA IS NOT EQUAL '00' THEN
122700        DISPLAY '* ERROR EN GRABAR NOTIFICA = ' FS-NOTIFICA
122800     END-IF.
122900*
123000 5100-GENERAR-NOTIFICACION-F. EXIT.
123100*
123200*-------------------------------------------------------------
123300* CONTABILIZA Y MUESTRA POR DISPLAY UNA SOLICITUD RECHAZADA -
123400* ESQUEMA 2025-HANDLE-ERROR DE PROGM08A
123500*-------------------------------------------------------------
123600 6000-RECHAZAR-SOLICITUD-I.
123700*
123800     ADD 1 TO WS-RECHAZADAS
123900     DISPLAY '----------------------------------------'
124000     DISPLAY ' SOLICITUD RECHAZADA - FACTURA: '
124100              REQ-FACTURA-ID
124200     DISPLAY ' MOTIVO: ' WS-MENSAJE-ERROR.
124300*
124400 6000-RECHAZAR-SOLICITUD-F. EXIT.
124500*
124600*-------------------------------------------------------------
124700* BUSQUEDA LINEAL DE UN EMBARQUE POR NUMERO - NO SE USA SEARCH
124800* PARA SEGUIR EL ESTILO DEL AREA (VER PROGM08A / PROGM21S)
124900*-------------------------------------------------------------
125000 8000-BUSCAR-EMBARQUE-I.
125100*
125200     MOVE 'N'    TO WS-EMBARQUE-ENCONTRADO
125300     MOVE ZEROS  TO WS-IDX-EMBARQUE-ENC
125400     MOVE 1      TO WS-SUB-EMB
125500*
125600     PERFORM 8010-COMPARAR-EMBARQUE-I
125700        THRU 8010-COMPARAR-EMBARQUE-F
125800        VARYING WS-SUB-EMB FROM 1 BY 1
125900           UNTIL WS-SUB-EMB GREATER WS-CANT-EMBARQUES
126000           OR EMBARQUE-OK.
126100*
126200 8000-BUSCAR-EMBARQUE-F. EXIT.
126300*
126400 8010-COMPARAR-EMBARQUE-I.
126500*
126600     IF WS-EMB-ID (WS-SUB-EMB) = WS-BUSQUEDA-EMBARQUE-ID THEN
126700        MOVE 'S'       TO WS-EMBARQUE-ENCONTRADO
126800        MOVE WS-SUB-EMB TO WS-IDX-EMBARQUE-ENC
126900     END-IF.
127000*
127100 8010-COMPARAR-EMBARQUE-F. EXIT.
127200*
127300*-------------------------------------------------------------
127400* CALCULO DEL IMPORTE DE UN RENGLON - DELEGADO A PGMFUTL -
127500* INC-0201
127600*-------------------------------------------------------------
127700 8100-CALCULAR-RENGLON-I.
127800*
127900     SET LK-FU-CALC-RENGLON TO TRUE
128000     MOVE REQ-REN-CANTIDAD (WS-SUB-RENGLON) TO LK-FU-CANTIDAD
128100     MOVE REQ-REN-PRECIO   (WS-SUB-RENGLON) TO LK-FU-PRECIO
128200     CALL 'PGMFUTL' USING LK-COMUNICACION
128300     MOVE LK-FU-TOTAL-RENGLON
128400        TO WS-FACT-REN-TOTAL (WS-SUB-FACT, WS-SUB-RENGLON).
128500*
128600 8100-CALCULAR-RENGLON-F. EXIT.
128700*
128800*-------------------------------------------------------------
128900* ARMADO DEL NUMERO DE FACTURA - DELEGADO A PGMFUTL - INC-0144
129000*-------------------------------------------------------------
129100 8200-GENERAR-NUMERO-I.
129200*
129300     SET LK-FU-GENERAR-NUMERO TO TRUE
129400     MOVE WS-SECUENCIA-FACT TO LK-FU-SECUENCIA
129500     CALL 'PGMFUTL' USING LK-COMUNICACION
129600     MOVE LK-FU-NUMERO-FACT TO WS-FACT-NUMERO (WS-SUB-FACT).
129700*
129800 8200-GENERAR-NUMERO-F. EXIT.
129900*
130000*-------------------------------------------------------------
130100* ARMADO DEL FOLIO FISCAL - DELEGADO A PGMFUTL - INC-0144
130200*-------------------------------------------------------------
130300 8300-GENERAR-FOLIO-I.
130400*
130500     SET LK-FU-GENERAR-FOLIO TO TRUE
130600     CALL 'PGMFUTL' USING LK-COMUNICACION
130700     MOVE LK-FU-FOLIO-FISCAL TO WS-FACT-FOLIO (WS-SUB-FACT).
130800*
130900 8300-GENERAR-FOLIO-F. EXIT.
131000*
131100*-------------------------------------------------------------
131200* BUSQUEDA LINEAL DE UNA FACTURA DE LA CORRIDA POR SU ID -
131300* INC-0129
131400*-------------------------------------------------------------
131500 8400-BUSCAR-FACTURA-I.
131600*
131700     MOVE 'N'   TO WS-FACTURA-ENCONTRADA
131800     MOVE ZEROS TO WS-IDX-FACTURA-ENC
131900     MOVE 1     TO WS-SUB-CORTE
132000*
132100     PERFORM 8410-COMPARAR-FACTURA-I
132200        THRU 8410-COMPARAR-FACTURA-F
132300        VARYING WS-SUB-CORTE FROM 1 BY 1
132400           UNTIL WS-SUB-CORTE GREATER WS-CANT-FACTURAS
132500           OR FACTURA-OK.
132600*
132700 8400-BUSCAR-FACTURA-F. EXIT.
132800*
132900 8410-COMPARAR-FACTURA-I.
133000*
133100     IF WS-FACT-ID (WS-SUB-CORTE) = WS-BUSQUEDA-FACTURA-ID THEN
133200        MOVE 'S'         TO WS-FACTURA-ENCONTRADA
133300        MOVE WS-SUB-CORTE TO WS-IDX-FACTURA-ENC
133400     END-IF.
133500*
133600 8410-COMPARAR-FACTURA-F. EXIT.
133700*
133800*-------------------------------------------------------------
133900* ORDENA LA TABLA DE FACTURAS POR NOMBRE DE CLIENTE (ORDEN DE
134000* INSERCION ESTABLE - CONSERVA EL ORDEN DE CAPTURA ENTRE
134100* FACTURAS DEL MISMO CLIENTE) PORQUE LAS SOLICITUDES DE LA
134200* CORRIDA NO LLEGAN AGRUPADAS POR CLIENTE Y EL CORTE DE CONTROL
134300* DE 7010 EXIGE LA TABLA YA ORDENADA - INC-0393
134400*-------------------------------------------------------------
134500 7005-ORDENAR-POR-CLIENTE-I.
134600*
134700     PERFORM 7006-INSERTAR-FACTURA-I
134800        THRU 7006-INSERTAR-FACTURA-F
134900        VARYING WS-SUB-ORDENA-I FROM 2 BY 1
135000           UNTIL WS-SUB-ORDENA-I GREATER WS-CANT-FACTURAS.
135100*
135200 7005-ORDENAR-POR-CLIENTE-F. EXIT.
135300*
135400 7006-INSERTAR-FACTURA-I.
135500*
135600     MOVE WS-FACT-ENTRY (WS-SUB-ORDENA-I) TO WS-FACT-ENTRY-TEMP
135700     MOVE WS-SUB-ORDENA-I                 TO WS-SUB-ORDENA-J
135800*
135900     PERFORM 7007-DESPLAZAR-MAYOR-I
136000        THRU 7007-DESPLAZAR-MAYOR-F
136100        UNTIL WS-SUB-ORDENA-J = 1
136200           OR WS-FACT-CLIENTE (WS-SUB-ORDENA-J - 1)
136300              NOT GREATER WS-FACT-CLIENTE-TEMP
136400*
136500     MOVE WS-FACT-ENTRY-TEMP TO WS-FACT-ENTRY (WS-SUB-ORDENA-J).
136600*
136700 7006-INSERTAR-FACTURA-F. EXIT.
136800*
136900 7007-DESPLAZAR-MAYOR-I.
137000*
137100     MOVE WS-FACT-ENTRY (WS-SUB-ORDENA-J - 1)
137200        TO WS-FACT-ENTRY (WS-SUB-ORDENA-J)
137300     SUBTRACT 1 FROM WS-SUB-ORDENA-J.
137400*
137500 7007-DESPLAZAR-MAYOR-F. EXIT.
137600*
137700* CIERRE DE LA CORRIDA - VUELCA LA TABLA DE FACTURAS A LOS
137800* ARCHIVOS DE SALIDA Y EMITE EL LISTADO FINAL - INC-0117
137900*-------------------------------------------------------------
138000 9999-FINAL-I.
138100*
138200     PERFORM 7000-IMPRIMIR-TITULOS-I
138300        THRU 7000-IMPRIMIR-TITULOS-F
138400*
138500     IF WS-CANT-FACTURAS GREATER ZEROS THEN
138600        PERFORM 7005-ORDENAR-POR-CLIENTE-I
138700           THRU 7005-ORDENAR-POR-CLIENTE-F
138800        PERFORM 7010-VOLCAR-FACTURA-I
138900           THRU 7010-VOLCAR-FACTURA-F
139000           VARYING WS-SUB-FACT FROM 1 BY 1
139100              UNTIL WS-SUB-FACT GREATER WS-CANT-FACTURAS
139200     END-IF
139300*
139400     PERFORM 7900-IMPRIMIR-TOTALES-I
139500        THRU 7900-IMPRIMIR-TOTALES-F
139600*
139700     CLOSE SOLICITUD
139800     CLOSE FACTURAS
139900     CLOSE RENGLONES
140000     CLOSE VINCULOS
140100     CLOSE AUDITORIA
140200     CLOSE HISTORIA
140300     CLOSE DOCUMENTOS
140400     CLOSE NOTIFICA
140500     CLOSE LISTADO
140600*
140700     DISPLAY '=========================================='
140800     DISPLAY ' TOTAL SOLICITUDES LEIDAS:    ' WS-LEIDOS
140900     DISPLAY ' TOTAL FACTURAS CREADAS:      ' WS-CREADAS
141000     DISPLAY ' TOTAL FACTURAS ACTUALIZADAS: ' WS-ACTUALIZADAS
141100     DISPLAY ' TOTAL FACTURAS EMITIDAS:     ' WS-EMITIDAS
141200     DISPLAY ' TOTAL SOLICITUDES RECHAZADAS:' WS-RECHAZADAS
141300     DISPLAY ' TOTAL IMPORTE FACTURADO:     ' WS-TOTAL-FACTURADO.
141400*
141500 9999-FINAL-F. EXIT.
141600*
141700*-------------------------------------------------------------
141800* GRABA UNA FACTURA DE LA TABLA EN LOS ARCHIVOS DE SALIDA Y LA
141900* IMPRIME EN EL LISTADO, CON CORTE DE CONTROL POR CLIENTE -
142000* INC-0234 / INC-0378
142100*-------------------------------------------------------------
142200 7010-VOLCAR-FACTURA-I.
142300*
142400     IF WS-SUB-FACT = 1 THEN
142500        MOVE WS-FACT-CLIENTE (1) TO IMP-CLIENTE-CORT
142600        MOVE ZEROS TO WS-TOTAL-CLIENTE
142700     ELSE
142800        IF WS-FACT-CLIENTE (WS-SUB-FACT) NOT = IMP-CLIENTE-CORT
142900           THEN
143000           PERFORM 7020-CORTE-CLIENTE-I
143100              THRU 7020-CORTE-CLIENTE-F
143200           MOVE WS-FACT-CLIENTE (WS-SUB-FACT) TO IMP-CLIENTE-CORT
143300        END-IF
143400     END-IF
143500*
143600     MOVE WS-FACT-ID          (WS-SUB-FACT) TO INV-ID
143700     MOVE WS-FACT-NUMERO      (WS-SUB-FACT) TO INV-NUMERO
143800     MOVE WS-FACT-FOLIO       (WS-SUB-FACT) TO INV-FOLIO-FISCAL
143900     MOVE WS-FACT-CLIENTE     (WS-SUB-FACT) TO INV-CLIENTE-NOMBRE
144000     MOVE WS-FACT-EMAIL       (WS-SUB-FACT) TO INV-CLIENTE-EMAIL
144100     MOVE WS-FACT-FEC-FACTURA (WS-SUB-FACT) TO INV-FECHA-FACTURA
144200     MOVE WS-FACT-FEC-VENCE   (WS-SUB-FACT) TO INV-FECHA-VENCE
144300     MOVE WS-FACT-SUBTOTAL    (WS-SUB-FACT) TO INV-SUBTOTAL
144400     MOVE WS-FACT-IMPUESTO    (WS-SUB-FACT) TO INV-IMPUESTO
144500     MOVE WS-FACT-TOTAL       (WS-SUB-FACT) TO INV-TOTAL
144600     MOVE WS-FACT-MONEDA      (WS-SUB-FACT) TO INV-MONEDA
144700     MOVE WS-FACT-ESTADO      (WS-SUB-FACT) TO INV-ESTADO
144800     MOVE WS-FACT-PDF-URL     (WS-SUB-FACT) TO INV-PDF-URL
144900     MOVE WS-FACT-USUARIO-CREO(WS-SUB-FACT) TO INV-USUARIO-CREO
145000     MOVE WS-FACT-VERSION     (WS-SUB-FACT) TO INV-VERSION
145100*
145200     WRITE REG-FACTURA
145300     IF FS-FACTURAS IS NOT EQUAL '00' THEN
145400        DISPLAY '* ERROR EN GRABAR FACTURAS = ' FS-FACTURAS
145500        MOVE 9999 TO RETURN-CODE
145600     END-IF
145700*
145800     PERFORM 7011-VOLCAR-RENGLONES-I
145900        THRU 7011-VOLCAR-RENGLONES-F
146000        VARYING WS-SUB-RENGLON FROM 1 BY 1
146100           UNTIL WS-SUB-RENGLON GREATER
146200                 WS-FACT-CANT-RENGLON (WS-SUB-FACT)
146300*
146400     PERFORM 7012-VOLCAR-VINCULOS-I
146500        THRU 7012-VOLCAR-VINCULOS-F
146600        VARYING WS-SUB-VINCULO FROM 1 BY 1
146700           UNTIL WS-SUB-VINCULO GREATER
146800                 WS-FACT-CANT-VINCULO (WS-SUB-FACT)
146900*
147000     ADD WS-FACT-TOTAL (WS-SUB-FACT)  TO WS-TOTAL-FACTURADO
147100     ADD WS-FACT-TOTAL (WS-SUB-FACT)  TO WS-TOTAL-CLIENTE
147200*
147300     PERFORM 7030-IMPRIMIR-DETALLE-I
147400        THRU 7030-IMPRIMIR-DETALLE-F
147500*
147600     IF WS-SUB-FACT = WS-CANT-FACTURAS THEN
147700        PERFORM 7020-CORTE-CLIENTE-I
147800           THRU 7020-CORTE-CLIENTE-F
147900     END-IF.
148000*
148100 7010-VOLCAR-FACTURA-F. EXIT.
148200*
148300 7011-VOLCAR-RENGLONES-I.
148400*
148500     MOVE WS-FACT-ID (WS-SUB-FACT)   TO ITO-FACTURA-ID
148600     MOVE WS-SUB-RENGLON             TO ITO-LINEA-NO
148700     MOVE WS-FACT-REN-DESC
148800             (WS-SUB-FACT, WS-SUB-RENGLON) TO ITO-DESCRIPCION
148900     MOVE WS-FACT-REN-CANTIDAD
149000             (WS-SUB-FACT, WS-SUB-RENGLON) TO ITO-CANTIDAD
149100     MOVE WS-FACT-REN-PRECIO
149200             (WS-SUB-FACT, WS-SUB-RENGLON) TO ITO-PRECIO
149300     MOVE WS-FACT-REN-TOTAL
149400             (WS-SUB-FACT, WS-SUB-RENGLON) TO ITO-TOTAL-RENGLON
149500     MOVE WS-FACT-REN-EMBARQUE
149600             (WS-SUB-FACT, WS-SUB-RENGLON) TO ITO-EMBARQUE-ID
149700*
149800     WRITE REG-RENGLON
149900     IF FS-RENGLONES IS NOT EQUAL '00' THEN
150000        DISPLAY '* ERROR EN GRABAR RENGLONES = ' FS-RENGLONES
150100        MOVE 9999 TO RETURN-CODE
150200     END-IF.
150300*
150400 7011-VOLCAR-RENGLONES-F. EXIT.
150500*
150600 7012-VOLCAR-VINCULOS-I.
150700*
150800     IF WS-FACT-VIN-EMBARQUE (WS-SUB-FACT, WS-SUB-VINCULO)
150900        NOT = ZEROS THEN
151000        MOVE WS-FACT-ID (WS-SUB-FACT) TO ISL-FACTURA-ID
151100        MOVE WS-FACT-VIN-EMBARQUE
151200             (WS-SUB-FACT, WS-SUB-VINCULO) TO ISL-EMBARQUE-ID
151300        WRITE REG-VINCULO
151400        IF FS-VINCULOS IS NOT EQUAL '00' THEN
151500           DISPLAY '* ERROR EN GRABAR VINCULOS = ' FS-VINCULOS
151600           MOVE 9999 TO RETURN-CODE
151700        END-IF
151800     END-IF.
151900*
152000 7012-VOLCAR-VINCULOS-F. EXIT.
152100*
152200*-------------------------------------------------------------
152300* CORTE DE CONTROL POR CLIENTE - SUBTOTAL Y REINICIO DEL
152400* ACUMULADOR - ESQUEMA 2200-CORTE-MAYOR DE PROGM21S
152500*-------------------------------------------------------------
152600 7020-CORTE-CLIENTE-I.
152700*
152800     MOVE WS-TOTAL-CLIENTE TO IMP-TOTAL-CORT
152900     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
153000     WRITE REG-SALIDA FROM IMP-CORTE AFTER 1
153100     WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
153200     ADD 3 TO IMP-CUENTA-LINEA
153300     MOVE ZEROS TO WS-TOTAL-CLIENTE.
153400*
153500 7020-CORTE-CLIENTE-F. EXIT.
153600*
153700*-------------------------------------------------------------
153800* IMPRIME UNA LINEA DE DETALLE DEL LISTADO DE FACTURACION -
153900* INC-0378
154000*-------------------------------------------------------------
154100 7030-IMPRIMIR-DETALLE-I.
154200*
154300     IF IMP-CUENTA-LINEA GREATER 45 THEN
154400        PERFORM 7000-IMPRIMIR-TITULOS-I
154500           THRU 7000-IMPRIMIR-TITULOS-F
154600     END-IF
154700*
154800     MOVE SPACES TO WS-REG-LISTADO
154900     MOVE WS-FACT-NUMERO      (WS-SUB-FACT) TO WS-NUMERO-IMP
155000     MOVE WS-FACT-CLIENTE     (WS-SUB-FACT) TO WS-CLIENTE-IMP
155100     MOVE WS-FACT-ESTADO      (WS-SUB-FACT) TO WS-ESTADO-IMP
155200     MOVE WS-FACT-FEC-FACTURA (WS-SUB-FACT) TO WS-FECFAC-IMP
155300     MOVE WS-FACT-FEC-VENCE   (WS-SUB-FACT) TO WS-FECVEN-IMP
155400     MOVE WS-FACT-SUBTOTAL    (WS-SUB-FACT) TO WS-SUBTOT-IMP
155500     MOVE WS-FACT-IMPUESTO    (WS-SUB-FACT) TO WS-IMPTO-IMP
155600     MOVE WS-FACT-TOTAL       (WS-SUB-FACT) TO WS-TOTAL-IMP
155700     MOVE WS-FACT-MONEDA      (WS-SUB-FACT) TO WS-MONEDA-IMP
155800*
155900     WRITE REG-SALIDA FROM WS-REG-LISTADO AFTER 1
156000     IF FS-LISTADO IS NOT EQUAL '00' THEN
156100        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
156200        MOVE 9999 TO RETURN-CODE
156300     END-IF
156400*
156500     ADD 1 TO WS-IMPRESOS
156600     ADD 1 TO IMP-CUENTA-LINEA.
156700*
156800 7030-IMPRIMIR-DETALLE-F. EXIT.
156900*
157000*-------------------------------------------------------------
157100* ENCABEZADO Y SUBTITULOS DE PAGINA DEL LISTADO DE FACTURACION
157200*-------------------------------------------------------------
157300 7000-IMPRIMIR-TITULOS-I.
157400*
157500     MOVE IMP-CUENTA-PAGINA TO IMP-PAG-IMP
157600     ADD  1 TO IMP-CUENTA-PAGINA
157700     MOVE 1 TO IMP-CUENTA-LINEA
157800*
157900     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
158000     WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
158100     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
158200     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
158300     IF FS-LISTADO IS NOT EQUAL '00' THEN
158400        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
158500        MOVE 9999 TO RETURN-CODE
158600     END-IF.
158700*
158800 7000-IMPRIMIR-TITULOS-F. EXIT.
158900*
159000*-------------------------------------------------------------
159100* TOTALES GENERALES DE LA CORRIDA AL PIE DEL LISTADO
159200*-------------------------------------------------------------
159300 7900-IMPRIMIR-TOTALES-I.
159400*
159500     MOVE WS-CREADAS      TO IMP-CREADAS-TOT
159600     MOVE WS-ACTUALIZADAS TO IMP-ACTUAL-TOT
159700     MOVE WS-EMITIDAS     TO IMP-EMITIDAS-TOT
159800     MOVE WS-RECHAZADAS   TO IMP-RECHAZ-TOT
159900     MOVE WS-TOTAL-FACTURADO TO IMP-GRAN-TOTAL-IMP
160000*
160100     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
160200     WRITE REG-SALIDA FROM IMP-TOTALES-FINALES AFTER 1
160300     WRITE REG-SALIDA FROM IMP-GRAN-TOTAL AFTER 1
160400     WRITE REG-SALIDA FROM IMP-LINE AFTER 1.
160500*
160600 7900-IMPRIMIR-TOTALES-F. EXIT.
