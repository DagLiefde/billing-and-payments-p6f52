000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFUTL.
000300 AUTHOR.        R TORREBLANCA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900******************************************************************
001000*                        PGMFUTL  -  RUTINA                      *
001100*                        ================                        *
001200*    SUBPROGRAMA DE CALCULO LLAMADO POR PGMFACT.                 *
001300*    CENTRALIZA LAS REGLAS ARITMETICAS Y DE FORMATO DEL          *
001400*    SUBSISTEMA DE FACTURACION PARA QUE NO QUEDEN REPETIDAS      *
001500*    EN CADA PROGRAMA QUE LAS NECESITE:                          *
001600*        - CALCULO DEL IMPORTE DE UN RENGLON DE FACTURA          *
001700*          (CANTIDAD POR PRECIO UNITARIO).                       *
001800*        - ARMADO DEL NUMERO DE FACTURA A PARTIR DEL             *
001900*          CONSECUTIVO DE LA CORRIDA.                            *
002000*        - ARMADO DEL FOLIO FISCAL A PARTIR DEL ID DE FACTURA.   *
002100*    RECIBE Y DEVUELVE TODO POR LINKAGE EN LK-COMUNICACION,      *
002200*    SIGUIENDO EL MISMO ESQUEMA DE LA RUTINA DE FECHAS DEL       *
002300*    AREA (VER PGMB4CAF / RUTINA).                                *
002400******************************************************************
002500*-----------------------------------------------------------------
002600*                    HISTORIAL DE CAMBIOS                        *
002700*-----------------------------------------------------------------
002800* FECHA       AUTOR   PETIC/INC   DESCRIPCION                    *
002900* ----------  ------  ----------  ------------------------------ *
003000* 04/11/1989  RTB     INC-0118    VERSION INICIAL: CALCULO DE    *INC-0118
003100*                                 RENGLON Y NUMERO DE FACTURA.   *
003200* 09/02/1990  RTB     INC-0144    SE AGREGA FUNCION DE FOLIO     *INC-0144
003300*                                 FISCAL (ANTES FIJO EN CERO).   *
003400* 21/06/1991  MQUISPE INC-0201    SE REDONDEA EL IMPORTE DE      *INC-0201
003500*                                 RENGLON POR REDONDEO MITAD-    *
003600*                                 ARRIBA (ROUNDED).              *
003700* 14/01/1993  MQUISPE INC-0233    CODIGO DE FUNCION INVALIDO YA  *INC-0233
003800*                                 DEVUELVE LK-FU-RESP EN 9999.   *
003900* 02/08/1994  JSALAS  INC-0266    LIMPIEZA DE AREAS DE SALIDA    *INC-0266
004000*                                 ANTES DE ARMAR NUMERO/FOLIO.   *
004100* 17/03/1996  JSALAS  INC-0299    SE DOCUMENTA EL CONTRATO DE    *INC-0299
004200*                                 9 DIGITOS PARA SECUENCIA E ID. *
004300* 30/10/1998  CFLORES INC-0341    REVISION AAAA - SIN IMPACTO,   *INC-0341
004400*                                 NO SE MANEJAN FECHAS DE 2      *
004500*                                 DIGITOS EN ESTA RUTINA.        *
004600* 11/01/1999  CFLORES INC-0342    CIERRE DE REVISION AAAA.       *INC-0342
004700* 05/05/2001  CFLORES INC-0378    AJUSTE DE COMENTARIOS PARA     *INC-0378
004800*                                 AUDITORIA INTERNA DE SISTEMAS. *
004900* 14/11/2003  HPENA   INC-0393    SE QUITA LA CLASE DE CARACTER  *INC-0393
005000*                                 SIN USO (NUNCA SE PROBABA EN   *
005100*                                 EL PROCEDURE DIVISION Y TENIA  *
005200*                                 VALORES QUE NO CORRESPONDEN A  *
005300*                                 LK-FU-FUNCION).                *
005400*-----------------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS WS-UPSI-ENCENDIDO
006200     UPSI-0 OFF STATUS IS WS-UPSI-APAGADO.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700*-----------------------------------------------------------------
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 WORKING-STORAGE SECTION.
007200*=================================================================
007300*
007400 77  FILLER                   PIC X(30) VALUE
007500     '* INICIO WORKING-STORAGE FUTL*'.
007600*
007700*---- CONMUTADORES DE AMBIENTE (NO USADOS POR ESTA RUTINA, SE -
007800*---- MANTIENEN POR CONSISTENCIA CON EL RESTO DEL SUBSISTEMA) ----
007900 77  WS-UPSI-ENCENDIDO        PIC X        VALUE 'N'.
008000 77  WS-UPSI-APAGADO          PIC X        VALUE 'S'.
008100*
008200*---- CONTADORES DE USO INTERNO (COMP POR CONVENCION DEL AREA) --
008300 77  WS-VECES-LLAMADA         PIC S9(7) COMP VALUE ZEROS.
008400*
008500*---- AREA PARA ARMAR EL NUMERO DE FACTURA ----------------------
008600 01  WS-AREA-SECUENCIA.
008700     03  WS-SEC-NUM           PIC 9(09)    VALUE ZEROS.
008800     03  WS-SEC-ALFA REDEFINES WS-SEC-NUM
008900                              PIC X(09).
009000     03  FILLER               PIC X(05)    VALUE SPACES.
009100*
009200*---- AREA PARA ARMAR EL FOLIO FISCAL ----------------------------
009300 01  WS-AREA-FACTURA-ID.
009400     03  WS-FID-NUM           PIC 9(09)    VALUE ZEROS.
009500     03  WS-FID-ALFA REDEFINES WS-FID-NUM
009600                              PIC X(09).
009700     03  FILLER               PIC X(05)    VALUE SPACES.
009800*
009900*---- AREA DE TRABAJO PARA VALIDAR CANTIDAD / PRECIO EN CERO -----
010000 01  WS-AREA-CALCULO.
010100     03  WS-CALC-CANTIDAD     PIC 9(05)    VALUE ZEROS.
010200     03  WS-CALC-CANT-ALFA REDEFINES WS-CALC-CANTIDAD
010300                              PIC X(05).
010400     03  FILLER               PIC X(05)    VALUE SPACES.
010500*
010600 01  FILLER                   PIC X(30) VALUE
010700     '* FINAL  WORKING-STORAGE FUTL*'.
010800*
010900*-----------------------------------------------------------------
011000 LINKAGE SECTION.
011100*=================*
011200 01  LK-COMUNICACION.
011300     03  LK-FU-FUNCION        PIC X(02).
011400         88  LK-FU-CALC-RENGLON        VALUE 'LT'.
011500         88  LK-FU-GENERAR-NUMERO      VALUE 'NF'.
011600         88  LK-FU-GENERAR-FOLIO       VALUE 'FF'.
011700     03  LK-FU-CANTIDAD       PIC 9(05).
011800     03  LK-FU-PRECIO         PIC S9(07)V99 COMP-3.
011900     03  LK-FU-TOTAL-RENGLON  PIC S9(09)V99 COMP-3.
012000     03  LK-FU-SECUENCIA      PIC 9(09).
012100     03  LK-FU-FACTURA-ID     PIC 9(09).
012200     03  LK-FU-NUMERO-FACT    PIC X(20).
012300     03  LK-FU-FOLIO-FISCAL   PIC X(25).
012400     03  LK-FU-RESP           PIC S9(04) COMP.
012500         88  LK-FU-RESP-OK             VALUE ZEROS.
012600         88  LK-FU-RESP-ERROR          VALUE 9999.
012700     03  FILLER               PIC X(05).
012800*
012900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000 PROCEDURE DIVISION USING LK-COMUNICACION.
013100*
013200 MAIN-PROGRAM-I.
013300*
013400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013700*
013800 MAIN-PROGRAM-F. GOBACK.
013900*
014000*-------------------------------------------------------------
014100 1000-INICIO-I.
014200*
014300     ADD 1 TO WS-VECES-LLAMADA
014400     SET LK-FU-RESP-OK TO TRUE.
014500*
014600 1000-INICIO-F. EXIT.
014700*
014800*-------------------------------------------------------------
014900* DESPACHA SEGUN EL CODIGO DE FUNCION RECIBIDO EN LK-FU-FUNCION
015000*-------------------------------------------------------------
015100 2000-PROCESO-I.
015200*
015300     EVALUATE TRUE
015400        WHEN LK-FU-CALC-RENGLON
015500           PERFORM 2100-CALC-RENGLON-I
015600              THRU 2100-CALC-RENGLON-F
015700        WHEN LK-FU-GENERAR-NUMERO
015800           PERFORM 2200-GENERAR-NUMERO-I
015900              THRU 2200-GENERAR-NUMERO-F
016000        WHEN LK-FU-GENERAR-FOLIO
016100           PERFORM 2300-GENERAR-FOLIO-I
016200              THRU 2300-GENERAR-FOLIO-F
016300        WHEN OTHER
016400           SET LK-FU-RESP-ERROR TO TRUE
016500     END-EVALUATE.
016600*
016700 2000-PROCESO-F. EXIT.
016800*
016900*-------------------------------------------------------------
017000* IMPORTE DE RENGLON = CANTIDAD * PRECIO UNITARIO.  SI CUALQUIERA
017100* DE LOS DOS VIENE EN CERO EL IMPORTE DE RENGLON ES CERO - INC-0118
017200*-------------------------------------------------------------
017300 2100-CALC-RENGLON-I.
017400*
017500     MOVE LK-FU-CANTIDAD TO WS-CALC-CANTIDAD
017600*
017700     IF WS-CALC-CANTIDAD = ZEROS OR LK-FU-PRECIO = ZEROS THEN
017800        MOVE ZEROS TO LK-FU-TOTAL-RENGLON
017900     ELSE
018000* REDONDEO MITAD-ARRIBA POR LA CLAUSULA ROUNDED - INC-0201
018100        MULTIPLY LK-FU-PRECIO BY LK-FU-CANTIDAD
018200           GIVING LK-FU-TOTAL-RENGLON ROUNDED
018300     END-IF.
018400*
018500 2100-CALC-RENGLON-F. EXIT.
018600*
018700*-------------------------------------------------------------
018800* NUMERO DE FACTURA = 'INV-' + SECUENCIA DE 9 DIGITOS CON CEROS
018900* A LA IZQUIERDA (EL CAMPO 9(09) YA VIENE RELLENO DE CEROS)
019000*-------------------------------------------------------------
019100 2200-GENERAR-NUMERO-I.
019200*
019300     MOVE LK-FU-SECUENCIA TO WS-SEC-NUM
019400     MOVE SPACES          TO LK-FU-NUMERO-FACT
019500*
019600     STRING 'INV-'    DELIMITED BY SIZE
019700            WS-SEC-ALFA  DELIMITED BY SIZE
019800            INTO LK-FU-NUMERO-FACT
019900     END-STRING.
020000*
020100 2200-GENERAR-NUMERO-F. EXIT.
020200*
020300*-------------------------------------------------------------
020400* FOLIO FISCAL = 'FISCAL-' + ID DE FACTURA DE 9 DIGITOS - INC-0144
020500* UNICO DENTRO DE LA CORRIDA PORQUE EL ID DE FACTURA ES UNICO -
020600* NO SE USAN UUID NI RELOJ DE SISTEMA EN ESTA RUTINA (INC-0299)
020700*-------------------------------------------------------------
020800 2300-GENERAR-FOLIO-I.
020900*
021000     MOVE LK-FU-FACTURA-ID TO WS-FID-NUM
021100     MOVE SPACES           TO LK-FU-FOLIO-FISCAL
021200*
021300     STRING 'FISCAL-' DELIMITED BY SIZE
021400            WS-FID-ALFA   DELIMITED BY SIZE
021500            INTO LK-FU-FOLIO-FISCAL
021600     END-STRING.
021700*
021800 2300-GENERAR-FOLIO-F. EXIT.
021900*
022000*-------------------------------------------------------------
022100 9999-FINAL-I.
022200*
022300     CONTINUE.
022400*
022500 9999-FINAL-F. EXIT.
